000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    CTLOAD.
000400 AUTHOR.        A. NUNES.
000500 INSTALLATION.  HBSIS - SISTEMAS VENDAS - NUCLEO ANALYTICS.
000600 DATE-WRITTEN.  02/10/1990.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000900*----------------------------------------------------------------*
001000* SISTEMA:      VENDAS / ANALYTICS
001100* PROGRAMA:     CTLOAD
001200*
001300* OBJETIVO:     ETAPA 4/4 DO PIPELINE NOTURNO - CARREGA AS
001400*               TABELAS DE TRABALHO MONTADAS PELO CTXFORM NOS
001500*               ARQUIVOS FINAIS DO DEPOSITO (DIMENSOES E FATO),
001600*               SALTANDO LINHAS CUJA CHAVE NATURAL JA EXISTA NO
001700*               DESTINO, GRAVA A LINHA DE AUDITORIA EM RUN-LOG E
001800*               IMPRIME O RELATORIO DE RESUMO DO DEPOSITO E DE
001900*               VENDAS POR REGIAO.
002000*
002100* VERSOES:      DATA        DESCRICAO
002200*               ----------  --------------------------------------
002300*               02/10/1990  PRIMEIRA VERSAO - CARGA E RELATORIO.
002400*               11/05/1995  AJN  CHAMADO 0161 - INCLUIDO O BLOCO
002500*                           DE VENDAS POR REGIAO NO RELATORIO.
002600*               02/09/1998  RCS  CHAMADO 0250 - REVISAO DO ANO 2000
002700*                           NO CARIMBO DO RUN-LOG.
002800*               14/01/2002  MHM  CHAMADO 0330 - ORDENACAO DAS
002900*                           REGIOES POR RECEITA TOTAL DECRESCENTE.
003000*               22/08/2006  MHM  CHAMADO 0331 - O CASAMENTO DO
003100*                           CLIENTE DO FATO COM A TABELA DE CARGA
003200*                           ESTAVA FEITO PELA CHAVE NATURAL DO
003300*                           CLIENTE CONTRA A CHAVE SUBSTITUTA DO
003400*                           FATO - NUNCA CASAVA E TODA VENDA CAIA
003500*                           EM "OUTROS" NO RELATORIO POR REGIAO.
003600*                           TABELA DE CARGA PASSOU A GUARDAR TAMBEM
003700*                           A CHAVE SUBSTITUTA DO CLIENTE.
003800*               19/03/2007  MHM  CHAMADO 0332 - A LINHA DE DETALHE
003900*                           DO RESUMO DO DEPOSITO ERA UM CAMPO
004000*                           ALFANUMERICO SEM EDICAO - OS VALORES EM
004100*                           DINHEIRO SAIAM SEM VIRGULA NEM PONTO E A
004200*                           MEDIA DE MARGEM SEM O SINAL DE %.
004300*                           CRIADAS TRES LINHAS DE DETALHE EDITADAS
004400*                           (CONTAGEM, DINHEIRO E PERCENTUAL).
004500*               30/07/2009  MHM  CHAMADO 0358 - O RESUMO DO
004600*                           DEPOSITO SOMAVA WT-AF-QUANTIDADE MAS
004700*                           NUNCA IMPRIMIA A LINHA DE TOTAL DE
004800*                           QUANTIDADE - INCLUIDA APOS O TOTAL DE
004900*                           TRANSACOES.
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200*----------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT STG-TIME     ASSIGN TO STG-TIME
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-STG-TIME.
006100     SELECT STG-PROD     ASSIGN TO STG-PROD
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-STG-PROD.
006400     SELECT STG-CUST     ASSIGN TO STG-CUST
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-STG-CUST.
006700     SELECT STG-FACT     ASSIGN TO STG-FACT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-STG-FACT.
007000     SELECT STG-USER     ASSIGN TO STG-USER
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-STG-USER.
007300     SELECT DIM-TIME-OUT ASSIGN TO DIM-TIME-OUT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-DIM-TIME.
007600     SELECT DIM-PROD-OUT ASSIGN TO DIM-PROD-OUT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-DIM-PROD.
007900     SELECT DIM-CUST-OUT ASSIGN TO DIM-CUST-OUT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-DIM-CUST.
008200     SELECT FACT-OUT     ASSIGN TO FACT-OUT
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-FACT-OUT.
008500     SELECT DIM-USER-OUT ASSIGN TO DIM-USER-OUT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-DIM-USER.
008800     SELECT RUN-LOG      ASSIGN TO RUN-LOG
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS FS-RUN-LOG.
009100     SELECT REPORT-OUT   ASSIGN TO REPORT-OUT
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS FS-REPORT-OUT.
009400*----------------------------------------------------------------*
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  STG-TIME.
009800 COPY cttime.
009900 FD  STG-PROD.
010000 COPY ctprod.
010100 FD  STG-CUST.
010200 COPY ctcust.
010300 FD  STG-FACT.
010400 COPY ctfact.
010500 FD  STG-USER.
010600 COPY ctuser.
010700 FD  DIM-TIME-OUT.
010800 01  DIM-TIME-REGISTRO          PIC X(33).
010900 FD  DIM-PROD-OUT.
011000 01  DIM-PROD-REGISTRO          PIC X(22).
011100 FD  DIM-CUST-OUT.
011200 01  DIM-CUST-REGISTRO          PIC X(23).
011300 FD  FACT-OUT.
011400 01  FACT-OUT-REGISTRO          PIC X(76).
011500 FD  DIM-USER-OUT.
011600 01  DIM-USER-REGISTRO          PIC X(302).
011700 FD  RUN-LOG.
011800 COPY ctrunlog.
011900 FD  REPORT-OUT.
012000 01  REPORT-OUT-REGISTRO        PIC X(80).
012100*----------------------------------------------------------------*
012200 WORKING-STORAGE SECTION.
012300 01  WC-CONSTANTES.
012400     03  WC-MAX-CHAVES          PIC 9(04) COMP VALUE 9999.
012500
012600 01  WS-CARIMBO.
012700     03  WS-CB-ANO              PIC 9(04).
012800     03  FILLER                 PIC X(01)  VALUE "-".
012900     03  WS-CB-MES              PIC 9(02).
013000     03  FILLER                 PIC X(01)  VALUE "-".
013100     03  WS-CB-DIA              PIC 9(02).
013200     03  FILLER                 PIC X(01)  VALUE " ".
013300     03  WS-CB-HOR              PIC 9(02).
013400     03  FILLER                 PIC X(01)  VALUE ":".
013500     03  WS-CB-MIN              PIC 9(02).
013600     03  FILLER                 PIC X(01)  VALUE ":".
013700     03  WS-CB-SEG              PIC 9(02).
013800
013900*--- VISAO NUMERICA COMPACTA DO CARIMBO, SO PARA O CABECALHO --- *
014000*--- DE PAGINA DO RELATORIO (DATA SEM OS SEPARADORES) ----------*
014100 01  WS-CARIMBO-COMPACTO REDEFINES WS-CARIMBO.
014200     03  WS-CBC-PARTE1           PIC X(10).
014300     03  WS-CBC-PARTE2           PIC X(09).
014400
014500 01  WS-DATA-SISTEMA.
014600     03  WS-DS-ANO              PIC 9(04).
014700     03  WS-DS-MES              PIC 9(02).
014800     03  WS-DS-DIA              PIC 9(02).
014900 01  WS-HORA-SISTEMA.
015000     03  WS-HS-HOR              PIC 9(02).
015100     03  WS-HS-MIN              PIC 9(02).
015200     03  WS-HS-SEG              PIC 9(02).
015300     03  WS-HS-CSE              PIC 9(02).
015400
015500*--- TABELAS DE CHAVES JA CARREGADAS (CONTROLE DE DUPLICIDADE) -*
015600 01  WT-TAB-TEMPO-CARGA.
015700     03  WT-TC-CHAVE            PIC X(10) OCCURS 9999 TIMES
015800                                 INDEXED BY WX-TC-IDX.
015900     03  FILLER                 PIC X(01).
016000 77  WT-CT-TEMPO-CARGA          PIC 9(04) COMP VALUE ZEROS.
016100
016200 01  WT-TAB-PRODUTO-CARGA.
016300     03  WT-PC-CHAVE            PIC X(07) OCCURS 9999 TIMES
016400                                 INDEXED BY WX-PC-IDX.
016500     03  FILLER                 PIC X(01).
016600 77  WT-CT-PRODUTO-CARGA        PIC 9(04) COMP VALUE ZEROS.
016700
016800 01  WT-TAB-CLIENTE-CARGA.
016900     03  WT-CC-ENTRADA          OCCURS 9999 TIMES
017000                                 INDEXED BY WX-CC-IDX.
017100         05  WT-CC-CHAVE        PIC X(08).
017200         05  WT-CC-CHAVE-SURR   PIC 9(05) COMP.
017300         05  WT-CC-REGIAO       PIC X(10).
017400     03  FILLER                 PIC X(01).
017500 77  WT-CT-CLIENTE-CARGA        PIC 9(04) COMP VALUE ZEROS.
017600
017700 01  WT-TAB-USUARIO-CARGA.
017800     03  WT-UC-CHAVE            PIC 9(06) OCCURS 9999 TIMES
017900                                 INDEXED BY WX-UC-IDX.
018000     03  FILLER                 PIC X(01).
018100 77  WT-CT-USUARIO-CARGA        PIC 9(04) COMP VALUE ZEROS.
018200
018300*--- REGIAO DO CLIENTE DO FATO CORRENTE, USADA SO PARA ACUMULAR-*
018400*--- O BLOCO DE VENDAS POR REGIAO DO RELATORIO ------------------*
018500 77  WS-REGIAO-FATO               PIC X(10).
018600
018700*--- ACUMULADORES DE VENDAS POR REGIAO - 4 REGIOES CONHECIDAS, -*
018800*--- MAIS UMA POSICAO DE SOBRA PARA REGIAO NAO CADASTRADA -------*
018900 01  WT-TAB-REGIAO-NOMES.
019000     03  FILLER PIC X(10) VALUE "North".
019100     03  FILLER PIC X(10) VALUE "South".
019200     03  FILLER PIC X(10) VALUE "East".
019300     03  FILLER PIC X(10) VALUE "West".
019400     03  FILLER PIC X(10) VALUE "Other".
019500 01  WT-TAB-REGIAO-NOMES-TAB REDEFINES WT-TAB-REGIAO-NOMES.
019600     03  WT-RN-NOME             PIC X(10) OCCURS 5 TIMES.
019700
019800 01  WT-TAB-REGIAO-ACUM.
019900     03  WT-RA-ENTRADA          OCCURS 5 TIMES
020000                                 INDEXED BY WX-RA-IDX.
020100         05  WT-RA-NOME         PIC X(10).
020200         05  WT-RA-QTD-TXN      PIC 9(07) COMP VALUE ZEROS.
020300         05  WT-RA-RECEITA      PIC S9(11)V99 VALUE ZEROS.
020400         05  WT-RA-LUCRO        PIC S9(11)V99 VALUE ZEROS.
020500     03  FILLER                 PIC X(01).
020600
020700 01  WT-ACUMULADORES-FATO.
020800     03  WT-AF-TRANSACOES       PIC 9(07) COMP VALUE ZEROS.
020900     03  WT-AF-RECEITA          PIC S9(11)V99 VALUE ZEROS.
021000     03  WT-AF-LUCRO            PIC S9(11)V99 VALUE ZEROS.
021100     03  WT-AF-QUANTIDADE       PIC S9(09) COMP VALUE ZEROS.
021200     03  WT-AF-SOMA-MARGEM      PIC S9(09)V99 VALUE ZEROS.
021300
021400 01  WT-CONTADORES-CARGA.
021500     03  WT-CT-TEMPO-GRAVADO    PIC 9(07) COMP VALUE ZEROS.
021600     03  WT-CT-PRODUTO-GRAVADO  PIC 9(07) COMP VALUE ZEROS.
021700     03  WT-CT-CLIENTE-GRAVADO  PIC 9(07) COMP VALUE ZEROS.
021800     03  WT-CT-FATO-GRAVADO     PIC 9(07) COMP VALUE ZEROS.
021900     03  WT-CT-USUARIO-GRAVADO  PIC 9(07) COMP VALUE ZEROS.
022000
022100*--- VISAO EM TABELA DOS CONTADORES DE CARGA, PARA O LACO DE  --*
022200*--- CONFERENCIA FINAL CONTRA AS LINHAS LIDAS DE CADA STAGING -*
022300 01  WT-CONTADORES-CARGA-TAB REDEFINES WT-CONTADORES-CARGA.
022400     03  WT-CT-CARGA-TABELA     PIC 9(07) COMP OCCURS 5 TIMES.
022500
022600 01  WS-ORDENA-TROCA              PIC X(01) VALUE "N".
022700     88 HOUVE-TROCA                 VALUE "S".
022800     88 NAO-HOUVE-TROCA             VALUE "N".
022900 01  WS-ORDENA-POS                PIC 9(01) COMP.
023000 01  WT-RA-AUX.
023100     03  WT-RA-AUX-NOME          PIC X(10).
023200     03  WT-RA-AUX-QTD-TXN       PIC 9(07) COMP.
023300     03  WT-RA-AUX-RECEITA       PIC S9(11)V99.
023400     03  WT-RA-AUX-LUCRO         PIC S9(11)V99.
023500
023600 01  FS-STG-TIME              PIC X(02) VALUE SPACES.
023700 01  FS-STG-PROD              PIC X(02) VALUE SPACES.
023800 01  FS-STG-CUST              PIC X(02) VALUE SPACES.
023900 01  FS-STG-FACT              PIC X(02) VALUE SPACES.
024000 01  FS-STG-USER              PIC X(02) VALUE SPACES.
024100 01  FS-DIM-TIME              PIC X(02) VALUE SPACES.
024200 01  FS-DIM-PROD              PIC X(02) VALUE SPACES.
024300 01  FS-DIM-CUST              PIC X(02) VALUE SPACES.
024400 01  FS-FACT-OUT              PIC X(02) VALUE SPACES.
024500 01  FS-DIM-USER              PIC X(02) VALUE SPACES.
024600 01  FS-RUN-LOG               PIC X(02) VALUE SPACES.
024700 01  FS-REPORT-OUT            PIC X(02) VALUE SPACES.
024800
024900 77  FS-EXIT                  PIC 9(02) COMP VALUE ZEROS.
025000     88 FS-PROCESSA             VALUE 0.
025100     88 FS-TERMINA              VALUE 99.
025200
025300 77  WS-CHAVE-ACHADA            PIC X(01) VALUE "N".
025400     88 CHAVE-ACHADA              VALUE "S".
025500     88 CHAVE-NAO-ACHADA          VALUE "N".
025600
025700 01  WR-CAB1.
025800     03  FILLER PIC X(30) VALUE "HBSIS - DEPOSITO DE VENDAS".
025900     03  FILLER PIC X(40) VALUE SPACES.
026000     03  FILLER PIC X(10) VALUE SPACES.
026100 01  WR-CAB2.
026200     03  FILLER PIC X(20) VALUE "RELATORIO: ".
026300     03  WR-C2-TITULO          PIC X(30) VALUE SPACES.
026400     03  FILLER PIC X(30) VALUE SPACES.
026500 01  WR-SEP1.
026600     03  FILLER PIC X(80) VALUE ALL "-".
026700*--- TRES FORMATOS DE LINHA DE DETALHE DO RESUMO DO DEPOSITO, -*
026800*--- UM PARA CADA TIPO DE VALOR (CONTAGEM, VALOR EM DINHEIRO  -*
026900*--- E PERCENTUAL) - VER CHAMADO 0332 NO HISTORICO ABAIXO. -----*
027000 01  WR-LINDET-QTD.
027100     03  WR-LDQ-ROTULO         PIC X(30) VALUE SPACES.
027200     03  FILLER PIC X(02) VALUE SPACES.
027300     03  WR-LDQ-VALOR          PIC ZZZ,ZZZ,ZZ9 VALUE ZEROS.
027400     03  FILLER PIC X(39) VALUE SPACES.
027500 01  WR-LINDET-VALOR.
027600     03  WR-LDV-ROTULO         PIC X(30) VALUE SPACES.
027700     03  FILLER PIC X(02) VALUE SPACES.
027800     03  WR-LDV-VALOR          PIC $Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.
027900     03  FILLER PIC X(33) VALUE SPACES.
028000 01  WR-LINDET-PCT.
028100     03  WR-LDP-ROTULO         PIC X(30) VALUE SPACES.
028200     03  FILLER PIC X(02) VALUE SPACES.
028300     03  WR-LDP-VALOR          PIC ZZ9.99 VALUE ZEROS.
028400     03  FILLER PIC X(01) VALUE "%".
028500     03  FILLER PIC X(44) VALUE SPACES.
028600 01  WR-LINREGIAO.
028700     03  WR-LR-REGIAO          PIC X(10) VALUE SPACES.
028800     03  FILLER PIC X(02) VALUE SPACES.
028900     03  WR-LR-TRANS           PIC ZZZ,ZZ9 VALUE ZEROS.
029000     03  FILLER PIC X(03) VALUE SPACES.
029100     03  WR-LR-RECEITA         PIC $Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.
029200     03  FILLER PIC X(02) VALUE SPACES.
029300     03  WR-LR-LUCRO           PIC $Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.
029400     03  FILLER PIC X(02) VALUE SPACES.
029500     03  WR-LR-MEDIA           PIC $Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROS.
029600     03  FILLER PIC X(01) VALUE SPACES.
029700 01  WR-CABREGIAO.
029800     03  WR-HR-REGIAO          PIC X(10) VALUE "REGIAO".
029900     03  FILLER PIC X(05) VALUE SPACES.
030000     03  WR-HR-TRANS           PIC X(10) VALUE "TRANSACOES".
030100     03  FILLER PIC X(04) VALUE SPACES.
030200     03  WR-HR-RECEITA         PIC X(14) VALUE "RECEITA TOTAL".
030300     03  FILLER PIC X(02) VALUE SPACES.
030400     03  WR-HR-LUCRO           PIC X(14) VALUE "LUCRO TOTAL".
030500     03  FILLER PIC X(05) VALUE SPACES.
030600     03  WR-HR-MEDIA           PIC X(14) VALUE "RECEITA MEDIA".
030700
030800*----------------------------------------------------------------*
030900* PROCEDURE DIVISION.
031000*----------------------------------------------------------------*
031100 PROCEDURE DIVISION.
031200 0000-CONTROLE SECTION.
031300 0000.
031400     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
031500     PERFORM 2000-CARREGA-TEMPO THRU 2000-CARREGA-TEMPO-FIM.
031600     PERFORM 3000-CARREGA-PRODUTO THRU 3000-CARREGA-PRODUTO-FIM.
031700     PERFORM 4000-CARREGA-CLIENTE THRU 4000-CARREGA-CLIENTE-FIM.
031800     PERFORM 5000-CARREGA-USUARIO THRU 5000-CARREGA-USUARIO-FIM.
031900     PERFORM 6000-CARREGA-FATO THRU 6000-CARREGA-FATO-FIM.
032000     PERFORM 7000-GRAVA-LOG THRU 7000-GRAVA-LOG-FIM.
032100     PERFORM 7500-IMPRIME-RELATORIO THRU 7500-IMPRIME-RELATORIO-FIM.
032200     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
032300     MOVE 0 TO RETURN-CODE.
032400     GOBACK.
032500 0000-CONTROLE-FIM.
032600     EXIT.
032700
032800 1000-INICIO SECTION.
032900 1000.
033000     OPEN INPUT  STG-TIME STG-PROD STG-CUST STG-FACT STG-USER.
033100     OPEN OUTPUT DIM-TIME-OUT DIM-PROD-OUT DIM-CUST-OUT FACT-OUT
033200                 DIM-USER-OUT REPORT-OUT.
033300     OPEN EXTEND RUN-LOG.
033400     IF FS-RUN-LOG EQUAL "35"
033500         OPEN OUTPUT RUN-LOG
033600     END-IF.
033700     MOVE 1 TO WX-RA-IDX.
033800     PERFORM 1100-INICIA-REGIOES
033900        THRU 1100-INICIA-REGIOES-FIM
034000         UNTIL WX-RA-IDX > 5.
034100 1000-INICIO-FIM.
034200     EXIT.
034300
034400 1100-INICIA-REGIOES.
034500     MOVE WT-RN-NOME (WX-RA-IDX) TO WT-RA-NOME (WX-RA-IDX).
034600     SET WX-RA-IDX UP BY 1.
034700 1100-INICIA-REGIOES-FIM.
034800     EXIT.
034900
035000*----------------------------------------------------------------*
035100* 2000 - CARGA DA DIMENSAO TEMPO, SALTANDO CHAVE JA CARREGADA.  *
035200*----------------------------------------------------------------*
035300 2000-CARREGA-TEMPO SECTION.
035400 2000.
035500     MOVE ZEROS TO FS-EXIT.
035600     READ STG-TIME
035700         AT END MOVE 99 TO FS-EXIT
035800     END-READ.
035900     PERFORM 2100-TRATA-TEMPO THRU 2100-TRATA-TEMPO-FIM
036000         UNTIL FS-TERMINA.
036100 2000-CARREGA-TEMPO-FIM.
036200     EXIT.
036300
036400 2100-TRATA-TEMPO.
036500     SET WX-TC-IDX TO 1.
036600     SET CHAVE-NAO-ACHADA TO TRUE.
036700     SEARCH WT-TC-CHAVE
036800         VARYING WX-TC-IDX
036900         AT END NEXT SENTENCE
037000         WHEN WT-TC-CHAVE (WX-TC-IDX) = CTDT-TXN-DATE
037100             SET CHAVE-ACHADA TO TRUE
037200     END-SEARCH.
037300     IF CHAVE-NAO-ACHADA AND WT-CT-TEMPO-CARGA < WC-MAX-CHAVES
037400         ADD 1 TO WT-CT-TEMPO-CARGA
037500         SET WX-TC-IDX TO WT-CT-TEMPO-CARGA
037600         MOVE CTDT-TXN-DATE TO WT-TC-CHAVE (WX-TC-IDX)
037700         WRITE DIM-TIME-REGISTRO FROM CTDT-REGISTRO
037800         ADD 1 TO WT-CT-TEMPO-GRAVADO
037900     END-IF.
038000     READ STG-TIME
038100         AT END MOVE 99 TO FS-EXIT
038200     END-READ.
038300 2100-TRATA-TEMPO-FIM.
038400     EXIT.
038500
038600*----------------------------------------------------------------*
038700* 3000 - CARGA DA DIMENSAO PRODUTO, SALTANDO CHAVE JA CARREGADA.*
038800*----------------------------------------------------------------*
038900 3000-CARREGA-PRODUTO SECTION.
039000 3000.
039100     MOVE ZEROS TO FS-EXIT.
039200     READ STG-PROD
039300         AT END MOVE 99 TO FS-EXIT
039400     END-READ.
039500     PERFORM 3100-TRATA-PRODUTO THRU 3100-TRATA-PRODUTO-FIM
039600         UNTIL FS-TERMINA.
039700 3000-CARREGA-PRODUTO-FIM.
039800     EXIT.
039900
040000 3100-TRATA-PRODUTO.
040100     SET WX-PC-IDX TO 1.
040200     SET CHAVE-NAO-ACHADA TO TRUE.
040300     SEARCH WT-PC-CHAVE
040400         VARYING WX-PC-IDX
040500         AT END NEXT SENTENCE
040600         WHEN WT-PC-CHAVE (WX-PC-IDX) = CTDP-PRODUCT-ID
040700             SET CHAVE-ACHADA TO TRUE
040800     END-SEARCH.
040900     IF CHAVE-NAO-ACHADA AND WT-CT-PRODUTO-CARGA < WC-MAX-CHAVES
041000         ADD 1 TO WT-CT-PRODUTO-CARGA
041100         SET WX-PC-IDX TO WT-CT-PRODUTO-CARGA
041200         MOVE CTDP-PRODUCT-ID TO WT-PC-CHAVE (WX-PC-IDX)
041300         WRITE DIM-PROD-REGISTRO FROM CTDP-REGISTRO
041400         ADD 1 TO WT-CT-PRODUTO-GRAVADO
041500     END-IF.
041600     READ STG-PROD
041700         AT END MOVE 99 TO FS-EXIT
041800     END-READ.
041900 3100-TRATA-PRODUTO-FIM.
042000     EXIT.
042100
042200*----------------------------------------------------------------*
042300* 4000 - CARGA DA DIMENSAO CLIENTE. GUARDA TAMBEM A REGIAO DE   *
042400*        CADA CHAVE DE CLIENTE, USADA NA CARGA DO FATO (6000). *
042500*----------------------------------------------------------------*
042600 4000-CARREGA-CLIENTE SECTION.
042700 4000.
042800     MOVE ZEROS TO FS-EXIT.
042900     READ STG-CUST
043000         AT END MOVE 99 TO FS-EXIT
043100     END-READ.
043200     PERFORM 4100-TRATA-CLIENTE THRU 4100-TRATA-CLIENTE-FIM
043300         UNTIL FS-TERMINA.
043400 4000-CARREGA-CLIENTE-FIM.
043500     EXIT.
043600
043700 4100-TRATA-CLIENTE.
043800     SET WX-CC-IDX TO 1.
043900     SET CHAVE-NAO-ACHADA TO TRUE.
044000     SEARCH WT-CC-ENTRADA
044100         VARYING WX-CC-IDX
044200         AT END NEXT SENTENCE
044300         WHEN WT-CC-CHAVE (WX-CC-IDX) = CTDC-CUSTOMER-ID
044400             SET CHAVE-ACHADA TO TRUE
044500     END-SEARCH.
044600     IF CHAVE-NAO-ACHADA AND WT-CT-CLIENTE-CARGA < WC-MAX-CHAVES
044700         ADD 1 TO WT-CT-CLIENTE-CARGA
044800         SET WX-CC-IDX TO WT-CT-CLIENTE-CARGA
044900         MOVE CTDC-CUSTOMER-ID  TO WT-CC-CHAVE (WX-CC-IDX)
045000         MOVE CTDC-CUSTOMER-KEY TO WT-CC-CHAVE-SURR (WX-CC-IDX)
045100         MOVE CTDC-REGION       TO WT-CC-REGIAO (WX-CC-IDX)
045200         WRITE DIM-CUST-REGISTRO FROM CTDC-REGISTRO
045300         ADD 1 TO WT-CT-CLIENTE-GRAVADO
045400     END-IF.
045500     READ STG-CUST
045600         AT END MOVE 99 TO FS-EXIT
045700     END-READ.
045800 4100-TRATA-CLIENTE-FIM.
045900     EXIT.
046000
046100*----------------------------------------------------------------*
046200* 5000 - CARGA DA DIMENSAO USUARIO, SALTANDO CHAVE JA CARREGADA.*
046300*----------------------------------------------------------------*
046400 5000-CARREGA-USUARIO SECTION.
046500 5000.
046600     MOVE ZEROS TO FS-EXIT.
046700     READ STG-USER
046800         AT END MOVE 99 TO FS-EXIT
046900     END-READ.
047000     PERFORM 5100-TRATA-USUARIO THRU 5100-TRATA-USUARIO-FIM
047100         UNTIL FS-TERMINA.
047200 5000-CARREGA-USUARIO-FIM.
047300     EXIT.
047400
047500 5100-TRATA-USUARIO.
047600     SET WX-UC-IDX TO 1.
047700     SET CHAVE-NAO-ACHADA TO TRUE.
047800     SEARCH WT-UC-CHAVE
047900         VARYING WX-UC-IDX
048000         AT END NEXT SENTENCE
048100         WHEN WT-UC-CHAVE (WX-UC-IDX) = CTDU-USER-ID
048200             SET CHAVE-ACHADA TO TRUE
048300     END-SEARCH.
048400     IF CHAVE-NAO-ACHADA AND WT-CT-USUARIO-CARGA < WC-MAX-CHAVES
048500         ADD 1 TO WT-CT-USUARIO-CARGA
048600         SET WX-UC-IDX TO WT-CT-USUARIO-CARGA
048700         MOVE CTDU-USER-ID TO WT-UC-CHAVE (WX-UC-IDX)
048800         WRITE DIM-USER-REGISTRO FROM CTDU-REGISTRO
048900         ADD 1 TO WT-CT-USUARIO-GRAVADO
049000     END-IF.
049100     READ STG-USER
049200         AT END MOVE 99 TO FS-EXIT
049300     END-READ.
049400 5100-TRATA-USUARIO-FIM.
049500     EXIT.
049600
049700*----------------------------------------------------------------*
049800* 6000 - CARGA DO FATO (SEM TESTE DE DUPLICIDADE - O FATO E     *
049900*        SEMPRE ANEXADO) COM ACUMULO DOS TOTAIS DO RESUMO E    *
050000*        DOS TOTAIS POR REGIAO DO CLIENTE.                     *
050100*----------------------------------------------------------------*
050200 6000-CARREGA-FATO SECTION.
050300 6000.
050400     MOVE ZEROS TO FS-EXIT.
050500     READ STG-FACT
050600         AT END MOVE 99 TO FS-EXIT
050700     END-READ.
050800     PERFORM 6100-TRATA-FATO THRU 6100-TRATA-FATO-FIM
050900         UNTIL FS-TERMINA.
051000 6000-CARREGA-FATO-FIM.
051100     EXIT.
051200
051300 6100-TRATA-FATO.
051400     WRITE FACT-OUT-REGISTRO FROM CTFT-REGISTRO.
051500     ADD 1 TO WT-CT-FATO-GRAVADO.
051600     ADD 1 TO WT-AF-TRANSACOES.
051700     ADD CTFT-REVENUE  TO WT-AF-RECEITA.
051800     ADD CTFT-PROFIT   TO WT-AF-LUCRO.
051900     ADD CTFT-QUANTITY TO WT-AF-QUANTIDADE.
052000     ADD CTFT-PROFIT-MARGIN TO WT-AF-SOMA-MARGEM.
052100     PERFORM 6200-ACUMULA-REGIAO THRU 6200-ACUMULA-REGIAO-FIM.
052200     READ STG-FACT
052300         AT END MOVE 99 TO FS-EXIT
052400     END-READ.
052500 6100-TRATA-FATO-FIM.
052600     EXIT.
052700
052800*--- ACHA A REGIAO DO CLIENTE DO FATO CORRENTE (PELA CHAVE     -*
052900*--- SUBSTITUTA, NAO PELA CHAVE NATURAL - VER CHAMADO 0331     -*
053000*--- NO HISTORICO) E ACUMULA -------------------------------------*
053100 6200-ACUMULA-REGIAO.
053200     MOVE "Other" TO WS-REGIAO-FATO.
053300     PERFORM 6210-PROCURA-CLIENTE THRU 6210-PROCURA-CLIENTE-FIM.
053400     SET WX-RA-IDX TO 1.
053500     PERFORM 6220-SOMA-REGIAO THRU 6220-SOMA-REGIAO-FIM
053600         UNTIL WX-RA-IDX > 5
053700            OR WT-RA-NOME (WX-RA-IDX) = WS-REGIAO-FATO.
053800     IF WX-RA-IDX > 5
053900         SET WX-RA-IDX TO 5
054000     END-IF.
054100     ADD 1 TO WT-RA-QTD-TXN (WX-RA-IDX).
054200     ADD CTFT-REVENUE TO WT-RA-RECEITA (WX-RA-IDX).
054300     ADD CTFT-PROFIT  TO WT-RA-LUCRO (WX-RA-IDX).
054400 6200-ACUMULA-REGIAO-FIM.
054500     EXIT.
054600
054700 6210-PROCURA-CLIENTE.
054800     SET WX-CC-IDX TO 1.
054900     SEARCH WT-CC-ENTRADA
055000         VARYING WX-CC-IDX
055100         AT END NEXT SENTENCE
055200         WHEN WT-CC-CHAVE-SURR (WX-CC-IDX) = CTFT-CUSTOMER-KEY
055300             MOVE WT-CC-REGIAO (WX-CC-IDX) TO WS-REGIAO-FATO
055400     END-SEARCH.
055500 6210-PROCURA-CLIENTE-FIM.
055600     EXIT.
055700
055800 6220-SOMA-REGIAO.
055900     SET WX-RA-IDX UP BY 1.
056000 6220-SOMA-REGIAO-FIM.
056100     EXIT.
056200
056300*----------------------------------------------------------------*
056400* 7000 - LINHAS DE AUDITORIA DO ESTAGIO LOAD, UMA POR FONTE.    *
056500*----------------------------------------------------------------*
056600 7000-GRAVA-LOG SECTION.
056700 7000.
056800     PERFORM 9000-MONTA-CARIMBO THRU 9000-MONTA-CARIMBO-FIM.
056900     INITIALIZE CTRG-REGISTRO.
057000     MOVE WS-CARIMBO            TO CTRG-RUN-TIMESTAMP.
057100     MOVE "LOAD"                TO CTRG-PIPELINE-STAGE.
057200     MOVE "CSV"                 TO CTRG-SOURCE-TYPE.
057300     COMPUTE CTRG-RECORDS-IN =
057400             WT-CT-TEMPO-CARGA + WT-CT-PRODUTO-CARGA
057500             + WT-CT-CLIENTE-CARGA + WT-CT-FATO-GRAVADO.
057600     COMPUTE CTRG-RECORDS-OUT =
057700             WT-CT-TEMPO-GRAVADO + WT-CT-PRODUTO-GRAVADO
057800             + WT-CT-CLIENTE-GRAVADO + WT-CT-FATO-GRAVADO.
057900     MOVE "SUCCESS"             TO CTRG-STATUS.
058000     MOVE SPACES                TO CTRG-ERROR-MESSAGE.
058100     WRITE CTRG-REGISTRO.
058200     INITIALIZE CTRG-REGISTRO.
058300     MOVE WS-CARIMBO            TO CTRG-RUN-TIMESTAMP.
058400     MOVE "LOAD"                TO CTRG-PIPELINE-STAGE.
058500     MOVE "API"                 TO CTRG-SOURCE-TYPE.
058600     MOVE WT-CT-USUARIO-CARGA   TO CTRG-RECORDS-IN.
058700     MOVE WT-CT-USUARIO-GRAVADO TO CTRG-RECORDS-OUT.
058800     MOVE "SUCCESS"             TO CTRG-STATUS.
058900     MOVE SPACES                TO CTRG-ERROR-MESSAGE.
059000     WRITE CTRG-REGISTRO.
059100 7000-GRAVA-LOG-FIM.
059200     EXIT.
059300
059400*----------------------------------------------------------------*
059500* 7500 - RELATORIO DE RESUMO DO DEPOSITO E DE VENDAS POR REGIAO.*
059600*----------------------------------------------------------------*
059700 7500-IMPRIME-RELATORIO SECTION.
059800 7500.
059900     PERFORM 7510-ORDENA-REGIOES THRU 7510-ORDENA-REGIOES-FIM.
060000     MOVE "DATABASE SUMMARY" TO WR-C2-TITULO.
060100     WRITE REPORT-OUT-REGISTRO FROM WR-CAB1.
060200     WRITE REPORT-OUT-REGISTRO FROM WR-CAB2.
060300     WRITE REPORT-OUT-REGISTRO FROM WR-SEP1.
060400     MOVE "TOTAL TRANSACTIONS" TO WR-LDQ-ROTULO.
060500     MOVE WT-AF-TRANSACOES TO WR-LDQ-VALOR.
060600     WRITE REPORT-OUT-REGISTRO FROM WR-LINDET-QTD.
060700     MOVE "TOTAL QUANTITY" TO WR-LDQ-ROTULO.
060800     MOVE WT-AF-QUANTIDADE TO WR-LDQ-VALOR.
060900     WRITE REPORT-OUT-REGISTRO FROM WR-LINDET-QTD.
061000     MOVE "TOTAL REVENUE" TO WR-LDV-ROTULO.
061100     MOVE WT-AF-RECEITA TO WR-LDV-VALOR.
061200     WRITE REPORT-OUT-REGISTRO FROM WR-LINDET-VALOR.
061300     MOVE "TOTAL PROFIT" TO WR-LDV-ROTULO.
061400     MOVE WT-AF-LUCRO TO WR-LDV-VALOR.
061500     WRITE REPORT-OUT-REGISTRO FROM WR-LINDET-VALOR.
061600     IF WT-AF-TRANSACOES > ZEROS
061700         COMPUTE WR-LDV-VALOR ROUNDED =
061800                 WT-AF-RECEITA / WT-AF-TRANSACOES
061900     ELSE
062000         MOVE ZEROS TO WR-LDV-VALOR
062100     END-IF.
062200     MOVE "AVG TRANSACTION VALUE" TO WR-LDV-ROTULO.
062300     WRITE REPORT-OUT-REGISTRO FROM WR-LINDET-VALOR.
062400     IF WT-AF-TRANSACOES > ZEROS
062500         COMPUTE WR-LDP-VALOR ROUNDED =
062600                 WT-AF-SOMA-MARGEM / WT-AF-TRANSACOES
062700     ELSE
062800         MOVE ZEROS TO WR-LDP-VALOR
062900     END-IF.
063000     MOVE "AVG PROFIT MARGIN" TO WR-LDP-ROTULO.
063100     WRITE REPORT-OUT-REGISTRO FROM WR-LINDET-PCT.
063200     MOVE "TOTAL PRODUCTS" TO WR-LDQ-ROTULO.
063300     MOVE WT-CT-PRODUTO-GRAVADO TO WR-LDQ-VALOR.
063400     WRITE REPORT-OUT-REGISTRO FROM WR-LINDET-QTD.
063500     MOVE "TOTAL CUSTOMERS" TO WR-LDQ-ROTULO.
063600     MOVE WT-CT-CLIENTE-GRAVADO TO WR-LDQ-VALOR.
063700     WRITE REPORT-OUT-REGISTRO FROM WR-LINDET-QTD.
063800     MOVE "TOTAL USERS" TO WR-LDQ-ROTULO.
063900     MOVE WT-CT-USUARIO-GRAVADO TO WR-LDQ-VALOR.
064000     WRITE REPORT-OUT-REGISTRO FROM WR-LINDET-QTD.
064100     MOVE "TIME RECORDS" TO WR-LDQ-ROTULO.
064200     MOVE WT-CT-TEMPO-GRAVADO TO WR-LDQ-VALOR.
064300     WRITE REPORT-OUT-REGISTRO FROM WR-LINDET-QTD.
064400     WRITE REPORT-OUT-REGISTRO FROM WR-SEP1.
064500     MOVE "SALES BY REGION" TO WR-C2-TITULO.
064600     WRITE REPORT-OUT-REGISTRO FROM WR-CAB2.
064700     WRITE REPORT-OUT-REGISTRO FROM WR-CABREGIAO.
064800     SET WX-RA-IDX TO 1.
064900     PERFORM 7520-IMPRIME-REGIAO THRU 7520-IMPRIME-REGIAO-FIM
065000         UNTIL WX-RA-IDX > 5.
065100 7500-IMPRIME-RELATORIO-FIM.
065200     EXIT.
065300
065400 7520-IMPRIME-REGIAO.
065500     IF WT-RA-QTD-TXN (WX-RA-IDX) > ZEROS
065600         MOVE WT-RA-NOME (WX-RA-IDX) TO WR-LR-REGIAO
065700         MOVE WT-RA-QTD-TXN (WX-RA-IDX) TO WR-LR-TRANS
065800         MOVE WT-RA-RECEITA (WX-RA-IDX) TO WR-LR-RECEITA
065900         MOVE WT-RA-LUCRO (WX-RA-IDX) TO WR-LR-LUCRO
066000         COMPUTE WR-LR-MEDIA ROUNDED =
066100                 WT-RA-RECEITA (WX-RA-IDX) /
066200                 WT-RA-QTD-TXN (WX-RA-IDX)
066300         WRITE REPORT-OUT-REGISTRO FROM WR-LINREGIAO
066400     END-IF.
066500     SET WX-RA-IDX UP BY 1.
066600 7520-IMPRIME-REGIAO-FIM.
066700     EXIT.
066800
066900*--- BOLHA SIMPLES - SO 5 POSICOES - ORDENA POR RECEITA TOTAL  -*
067000*--- DECRESCENTE ANTES DE IMPRIMIR O BLOCO DE REGIOES ----------*
067100 7510-ORDENA-REGIOES.
067200     SET HOUVE-TROCA TO TRUE.
067300     PERFORM 7511-PASSADA THRU 7511-PASSADA-FIM
067400         UNTIL NAO-HOUVE-TROCA.
067500 7510-ORDENA-REGIOES-FIM.
067600     EXIT.
067700
067800 7511-PASSADA.
067900     SET NAO-HOUVE-TROCA TO TRUE.
068000     MOVE 1 TO WS-ORDENA-POS.
068100     PERFORM 7512-COMPARA THRU 7512-COMPARA-FIM
068200         UNTIL WS-ORDENA-POS = 5.
068300 7511-PASSADA-FIM.
068400     EXIT.
068500
068600 7512-COMPARA.
068700     SET WX-RA-IDX TO WS-ORDENA-POS.
068800     IF WT-RA-RECEITA (WX-RA-IDX) < WT-RA-RECEITA (WX-RA-IDX + 1)
068900         MOVE WT-RA-ENTRADA (WX-RA-IDX) TO WT-RA-AUX
069000         MOVE WT-RA-ENTRADA (WX-RA-IDX + 1)
069100           TO WT-RA-ENTRADA (WX-RA-IDX)
069200         MOVE WT-RA-AUX
069300           TO WT-RA-ENTRADA (WX-RA-IDX + 1)
069400         SET HOUVE-TROCA TO TRUE
069500     END-IF.
069600     ADD 1 TO WS-ORDENA-POS.
069700 7512-COMPARA-FIM.
069800     EXIT.
069900
070000 8000-FINALIZA SECTION.
070100     CLOSE STG-TIME STG-PROD STG-CUST STG-FACT STG-USER
070200           DIM-TIME-OUT DIM-PROD-OUT DIM-CUST-OUT FACT-OUT
070300           DIM-USER-OUT RUN-LOG REPORT-OUT.
070400 8000-FINALIZA-FIM.
070500     EXIT.
070600
070700 9000-MONTA-CARIMBO.
070800     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
070900     ACCEPT WS-HORA-SISTEMA FROM TIME.
071000     MOVE WS-DS-ANO TO WS-CB-ANO.
071100     MOVE WS-DS-MES TO WS-CB-MES.
071200     MOVE WS-DS-DIA TO WS-CB-DIA.
071300     MOVE WS-HS-HOR TO WS-CB-HOR.
071400     MOVE WS-HS-MIN TO WS-CB-MIN.
071500     MOVE WS-HS-SEG TO WS-CB-SEG.
071600 9000-MONTA-CARIMBO-FIM.
071700     EXIT.
