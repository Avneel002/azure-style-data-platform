000100*----------------------------------------------------------------*
000200* CTFACT    - FATO DE VENDAS (STAGING STG-FACT E SAIDA           *
000300*             FACT-OUT USAM O MESMO LAYOUT).                     *
000400*----------------------------------------------------------------*
000500 01  CTFT-REGISTRO.
000600     05  CTFT-TRANSACTION-ID        PIC X(09).
000700     05  CTFT-DATE-ID               PIC 9(05).
000800     05  CTFT-PRODUCT-KEY           PIC 9(05).
000900     05  CTFT-CUSTOMER-KEY          PIC 9(05).
001000     05  CTFT-QUANTITY              PIC S9(05).
001100     05  CTFT-UNIT-PRICE            PIC S9(07)V99.
001200     05  CTFT-REVENUE               PIC S9(09)V99.
001300     05  CTFT-COST                  PIC S9(09)V99.
001400     05  CTFT-PROFIT                PIC S9(09)V99.
001500     05  CTFT-PROFIT-MARGIN         PIC S9(03)V99.
