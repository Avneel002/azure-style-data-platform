000100*----------------------------------------------------------------*
000200* CTTIME    - DIMENSAO TEMPO (STAGING STG-TIME E SAIDA           *
000300*             DIM-TIME-OUT USAM O MESMO LAYOUT).                 *
000400*----------------------------------------------------------------*
000500 01  CTDT-REGISTRO.
000600     05  CTDT-DATE-ID               PIC 9(05).
000700     05  CTDT-TXN-DATE              PIC X(10).
000800     05  CTDT-YEAR                  PIC 9(04).
000900     05  CTDT-MONTH                 PIC 9(02).
001000     05  CTDT-QUARTER               PIC 9(01).
001100     05  CTDT-DAY-OF-WEEK           PIC 9(01).
001200     05  CTDT-MONTH-NAME            PIC X(09).
001300     05  CTDT-IS-WEEKEND            PIC X(01).
