000100*----------------------------------------------------------------*
000200* CTCUST    - DIMENSAO CLIENTE (STAGING STG-CUST E SAIDA         *
000300*             DIM-CUST-OUT USAM O MESMO LAYOUT).                 *
000400*----------------------------------------------------------------*
000500 01  CTDC-REGISTRO.
000600     05  CTDC-CUSTOMER-KEY          PIC 9(05).
000700     05  CTDC-CUSTOMER-ID           PIC X(08).
000800     05  CTDC-REGION                PIC X(10).
