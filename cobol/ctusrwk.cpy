000100*----------------------------------------------------------------*
000200* CTUSRWK   - REGISTRO DE TRABALHO DE USUARIOS (POS-INGESTAO E   *
000300*             POS-VALIDACAO) - USADO ENTRE CTINGEST / CTVALID /  *
000400*             CTXFORM.                                           *
000500*----------------------------------------------------------------*
000600 01  CTUW-REGISTRO.
000700     05  CTUW-USER-ID               PIC 9(06).
000800     05  CTUW-USER-NAME             PIC X(30).
000900     05  CTUW-USERNAME              PIC X(20).
001000     05  CTUW-EMAIL                 PIC X(40).
001100     05  CTUW-PHONE                 PIC X(20).
001200     05  CTUW-WEBSITE               PIC X(30).
001300     05  CTUW-COMPANY-NAME          PIC X(30).
001400     05  CTUW-CITY                  PIC X(20).
001500     05  CTUW-STREET                PIC X(30).
001600     05  CTUW-ZIPCODE               PIC X(10).
001700     05  FILLER                     PIC X(01).
