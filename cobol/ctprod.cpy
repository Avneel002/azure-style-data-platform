000100*----------------------------------------------------------------*
000200* CTPROD    - DIMENSAO PRODUTO (STAGING STG-PROD E SAIDA         *
000300*             DIM-PROD-OUT USAM O MESMO LAYOUT).                 *
000400*----------------------------------------------------------------*
000500 01  CTDP-REGISTRO.
000600     05  CTDP-PRODUCT-KEY           PIC 9(05).
000700     05  CTDP-PRODUCT-ID            PIC X(07).
000800     05  CTDP-PRODUCT-CATEGORY      PIC X(10).
