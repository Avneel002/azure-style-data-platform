000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    CTINGEST.
000400 AUTHOR.        A. NUNES.
000500 INSTALLATION.  HBSIS - SISTEMAS VENDAS - NUCLEO ANALYTICS.
000600 DATE-WRITTEN.  21/06/1990.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000900*----------------------------------------------------------------*
001000* SISTEMA:      VENDAS / ANALYTICS
001100* PROGRAMA:     CTINGEST
001200*
001300* OBJETIVO:     ETAPA 1/4 DO PIPELINE NOTURNO - INGESTAO DOS
001400*               ARQUIVOS CRUS DE VENDAS (SALES-IN) E DE
001500*               USUARIOS (USERS-IN). CALCULA TOTAL-AMOUNT,
001600*               CONTA REGISTROS E GRAVA COPIA DE TRABALHO PARA
001700*               A ETAPA DE VALIDACAO (CTVALID), GRAVANDO UMA
001800*               LINHA DE AUDITORIA POR FONTE EM RUN-LOG.
001900*
002000* VERSOES:      DATA        DESCRICAO
002100*               ----------  --------------------------------------
002200*               21/06/1990  PRIMEIRA VERSAO - INGESTAO VENDAS/USU.
002300*               14/03/1994  AJN  CHAMADO 0118 - ABORTA COM RETURN-
002400*                           CODE <> 0 SE LEITURA FALHAR.
002500*               02/09/1998  RCS  CHAMADO 0247 - REVISAO DO ANO 2000
002600*                           NO CAMPO DE TIMESTAMP DO RUN-LOG.
002700*               11/05/2003  MHM  CHAMADO 0365 - FILLER DE RESERVA
002800*                           NO REGISTRO DE TRABALHO DE VENDAS.
002900*----------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100*----------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SALES-IN     ASSIGN TO SALES-IN
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS FS-SALES-IN.
004000     SELECT USERS-IN     ASSIGN TO USERS-IN
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS FS-USERS-IN.
004300     SELECT SALES-ING    ASSIGN TO SALES-ING
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS FS-SALES-ING.
004600     SELECT USERS-ING    ASSIGN TO USERS-ING
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-USERS-ING.
004900     SELECT RUN-LOG      ASSIGN TO RUN-LOG
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-RUN-LOG.
005200*----------------------------------------------------------------*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SALES-IN.
005600 COPY ctsalin.
005700 FD  USERS-IN.
005800 COPY ctusrin.
005900 FD  SALES-ING.
006000 COPY ctsalwk.
006100 FD  USERS-ING.
006200 COPY ctusrwk.
006300 FD  RUN-LOG.
006400 COPY ctrunlog.
006500*----------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700 01  VARIAVEIS-SISTEMA.
006800     03  WS-DATA.
006900         05  WS-ANO             PIC 9(04).
007000         05  WS-MES             PIC 9(02).
007100         05  WS-DIA             PIC 9(02).
007200     03  WS-HORA.
007300         05  WS-HOR             PIC 9(02).
007400         05  WS-MIN             PIC 9(02).
007500         05  WS-SEG             PIC 9(02).
007600         05  WS-CSE             PIC 9(02).
007700
007800*--- VISAO NUMERICA COMPACTA DA DATA, USADA SO PARA COMPARACAO --*
007900 01  WS-DATA-NUM REDEFINES VARIAVEIS-SISTEMA.
008000     03  WS-DATA-COMPACTA       PIC 9(08).
008100     03  WS-HORA-COMPACTA       PIC 9(08).
008200
008300 01  WS-CARIMBO.
008400     03  WS-CB-ANO              PIC 9(04).
008500     03  FILLER                 PIC X(01)  VALUE "-".
008600     03  WS-CB-MES              PIC 9(02).
008700     03  FILLER                 PIC X(01)  VALUE "-".
008800     03  WS-CB-DIA              PIC 9(02).
008900     03  FILLER                 PIC X(01)  VALUE " ".
009000     03  WS-CB-HOR              PIC 9(02).
009100     03  FILLER                 PIC X(01)  VALUE ":".
009200     03  WS-CB-MIN              PIC 9(02).
009300     03  FILLER                 PIC X(01)  VALUE ":".
009400     03  WS-CB-SEG              PIC 9(02).
009500
009600*--- VISAO EM DUAS PARTES DO CARIMBO, USADA NAS MENSAGENS DE ----*
009700*--- ERRO DO 9100/9200, ONDE SO A PARTE DA DATA INTERESSA  ------*
009800 01  WS-CARIMBO-PARTES REDEFINES WS-CARIMBO.
009900     03  WS-CBP-DATA            PIC X(10).
010000     03  WS-CBP-HORA            PIC X(09).
010100
010200 01  WT-CONTADORES.
010300     03  WT-CT-VENDAS-LIDAS     PIC 9(07) COMP.
010400     03  WT-CT-VENDAS-GRAVADAS  PIC 9(07) COMP.
010500     03  WT-CT-USUAR-LIDOS      PIC 9(07) COMP.
010600     03  WT-CT-USUAR-GRAVADOS   PIC 9(07) COMP.
010700
010800*--- VISAO EM TABELA DOS MESMOS CONTADORES, PARA O LACO DE ------*
010900*--- CONFERENCIA DE TOTAIS NO FINAL DO PROCESSAMENTO ------------*
011000 01  WT-CONTADORES-TAB REDEFINES WT-CONTADORES.
011100     03  WT-CT-TABELA           PIC 9(07) COMP OCCURS 4 TIMES.
011200
011300 01  FS-SALES-IN            PIC X(02) VALUE SPACES.
011400 01  FS-USERS-IN            PIC X(02) VALUE SPACES.
011500 01  FS-SALES-ING           PIC X(02) VALUE SPACES.
011600 01  FS-USERS-ING           PIC X(02) VALUE SPACES.
011700 01  FS-RUN-LOG             PIC X(02) VALUE SPACES.
011800     88 FS-OK-RUN-LOG       VALUE "00".
011900
012000 77  FS-EXIT                PIC 9(02) COMP VALUE ZEROS.
012100     88 FS-PROCESSA           VALUE 0.
012200     88 FS-TERMINA            VALUE 99.
012300
012400 77  WS-ABORTA               PIC X(01) VALUE "N".
012500     88 ABORTAR-PIPELINE      VALUE "S".
012600
012700*----------------------------------------------------------------*
012800* PROCEDURE DIVISION.
012900*----------------------------------------------------------------*
013000 PROCEDURE DIVISION.
013100 0000-CONTROLE SECTION.
013200 0000.
013300     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
013400     PERFORM 2000-PROCESSA-VENDAS THRU 2000-PROCESSA-VENDAS-FIM.
013500     PERFORM 3000-PROCESSA-USUARIOS
013600        THRU 3000-PROCESSA-USUARIOS-FIM.
013700     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
013800     IF ABORTAR-PIPELINE
013900         MOVE 8 TO RETURN-CODE
014000     ELSE
014100         MOVE 0 TO RETURN-CODE
014200     END-IF.
014300     GOBACK.
014400 0000-CONTROLE-FIM.
014500     EXIT.
014600
014700 1000-INICIO SECTION.
014800 1000.
014900     ACCEPT WS-DATA FROM DATE YYYYMMDD.
015000     ACCEPT WS-HORA FROM TIME.
015100     OPEN INPUT  SALES-IN
015200                 USERS-IN.
015300     OPEN OUTPUT SALES-ING
015400                 USERS-ING.
015500     OPEN EXTEND RUN-LOG.
015600     IF FS-RUN-LOG EQUAL "35"
015700         OPEN OUTPUT RUN-LOG
015800     END-IF.
015900 1000-INICIO-FIM.
016000     EXIT.
016100
016200*----------------------------------------------------------------*
016300* 2000 - LE SALES-IN ATE O FIM, CALCULA TOTAL-AMOUNT E GRAVA A   *
016400*        COPIA DE TRABALHO EM SALES-ING.                        *
016500*----------------------------------------------------------------*
016600 2000-PROCESSA-VENDAS SECTION.
016700 2000.
016800     MOVE ZEROS TO WT-CT-VENDAS-LIDAS WT-CT-VENDAS-GRAVADAS.
016900     MOVE ZEROS TO FS-EXIT.
017000     READ SALES-IN
017100         AT END MOVE 99 TO FS-EXIT
017200     END-READ.
017300     IF FS-SALES-IN NOT = "00" AND FS-SALES-IN NOT = "10"
017400         PERFORM 9100-ERRO-LEITURA-VENDAS
017500         GO TO 2000-PROCESSA-VENDAS-FIM
017600     END-IF.
017700     PERFORM 2100-CALCULA-TOTAL THRU 2100-CALCULA-TOTAL-FIM
017800         UNTIL FS-TERMINA.
017900     PERFORM 2900-GRAVA-LOG-VENDAS THRU 2900-GRAVA-LOG-VENDAS-FIM.
018000 2000-PROCESSA-VENDAS-FIM.
018100     EXIT.
018200
018300 2100-CALCULA-TOTAL.
018400     ADD 1 TO WT-CT-VENDAS-LIDAS.
018500     INITIALIZE CTSW-REGISTRO.
018600     MOVE CTSI-TRANSACTION-ID   TO CTSW-TRANSACTION-ID.
018700     MOVE CTSI-TXN-DATE         TO CTSW-TXN-DATE.
018800     MOVE CTSI-PRODUCT-ID       TO CTSW-PRODUCT-ID.
018900     MOVE CTSI-CUSTOMER-ID      TO CTSW-CUSTOMER-ID.
019000     MOVE CTSI-QUANTITY         TO CTSW-QUANTITY.
019100     MOVE CTSI-UNIT-PRICE       TO CTSW-UNIT-PRICE.
019200     MOVE CTSI-REGION           TO CTSW-REGION.
019300     COMPUTE CTSW-TOTAL-AMOUNT ROUNDED =
019400             CTSW-QUANTITY * CTSW-UNIT-PRICE.
019500     WRITE CTSW-REGISTRO.
019600     IF FS-SALES-ING = "00"
019700         ADD 1 TO WT-CT-VENDAS-GRAVADAS
019800     END-IF.
019900     READ SALES-IN
020000         AT END MOVE 99 TO FS-EXIT
020100     END-READ.
020200     IF FS-EXIT NOT = 99
020300         IF FS-SALES-IN NOT = "00" AND FS-SALES-IN NOT = "10"
020400             PERFORM 9100-ERRO-LEITURA-VENDAS
020500             MOVE 99 TO FS-EXIT
020600         END-IF
020700     END-IF.
020800 2100-CALCULA-TOTAL-FIM.
020900     EXIT.
021000
021100 2900-GRAVA-LOG-VENDAS.
021200     PERFORM 7000-MONTA-CARIMBO THRU 7000-MONTA-CARIMBO-FIM.
021300     INITIALIZE CTRG-REGISTRO.
021400     MOVE WS-CARIMBO            TO CTRG-RUN-TIMESTAMP.
021500     MOVE "INGEST"              TO CTRG-PIPELINE-STAGE.
021600     MOVE "CSV"                 TO CTRG-SOURCE-TYPE.
021700     MOVE WT-CT-VENDAS-LIDAS    TO CTRG-RECORDS-IN.
021800     MOVE WT-CT-VENDAS-GRAVADAS TO CTRG-RECORDS-OUT.
021900     MOVE "SUCCESS"             TO CTRG-STATUS.
022000     MOVE SPACES                TO CTRG-ERROR-MESSAGE.
022100     WRITE CTRG-REGISTRO.
022200 2900-GRAVA-LOG-VENDAS-FIM.
022300     EXIT.
022400
022500*----------------------------------------------------------------*
022600* 3000 - LE USERS-IN ATE O FIM E GRAVA A COPIA DE TRABALHO EM    *
022700*        USERS-ING. CAMPOS OPCIONAIS EM BRANCO PASSAM DIRETO -   *
022800*        O DEFAULT "N/A" E RESPONSABILIDADE DA VALIDACAO.       *
022900*----------------------------------------------------------------*
023000 3000-PROCESSA-USUARIOS SECTION.
023100 3000.
023200     MOVE ZEROS TO WT-CT-USUAR-LIDOS WT-CT-USUAR-GRAVADOS.
023300     MOVE ZEROS TO FS-EXIT.
023400     READ USERS-IN
023500         AT END MOVE 99 TO FS-EXIT
023600     END-READ.
023700     IF FS-USERS-IN NOT = "00" AND FS-USERS-IN NOT = "10"
023800         PERFORM 9200-ERRO-LEITURA-USUARIOS
023900         GO TO 3000-PROCESSA-USUARIOS-FIM
024000     END-IF.
024100     PERFORM 3100-COPIA-USUARIO THRU 3100-COPIA-USUARIO-FIM
024200         UNTIL FS-TERMINA.
024300     PERFORM 3900-GRAVA-LOG-USUARIOS
024400        THRU 3900-GRAVA-LOG-USUARIOS-FIM.
024500 3000-PROCESSA-USUARIOS-FIM.
024600     EXIT.
024700
024800 3100-COPIA-USUARIO.
024900     ADD 1 TO WT-CT-USUAR-LIDOS.
025000     INITIALIZE CTUW-REGISTRO.
025100     MOVE CTUI-USER-ID          TO CTUW-USER-ID.
025200     MOVE CTUI-USER-NAME        TO CTUW-USER-NAME.
025300     MOVE CTUI-USERNAME         TO CTUW-USERNAME.
025400     MOVE CTUI-EMAIL            TO CTUW-EMAIL.
025500     MOVE CTUI-PHONE            TO CTUW-PHONE.
025600     MOVE CTUI-WEBSITE          TO CTUW-WEBSITE.
025700     MOVE CTUI-COMPANY-NAME     TO CTUW-COMPANY-NAME.
025800     MOVE CTUI-CITY             TO CTUW-CITY.
025900     MOVE CTUI-STREET           TO CTUW-STREET.
026000     MOVE CTUI-ZIPCODE          TO CTUW-ZIPCODE.
026100     WRITE CTUW-REGISTRO.
026200     IF FS-USERS-ING = "00"
026300         ADD 1 TO WT-CT-USUAR-GRAVADOS
026400     END-IF.
026500     READ USERS-IN
026600         AT END MOVE 99 TO FS-EXIT
026700     END-READ.
026800     IF FS-EXIT NOT = 99
026900         IF FS-USERS-IN NOT = "00" AND FS-USERS-IN NOT = "10"
027000             PERFORM 9200-ERRO-LEITURA-USUARIOS
027100             MOVE 99 TO FS-EXIT
027200         END-IF
027300     END-IF.
027400 3100-COPIA-USUARIO-FIM.
027500     EXIT.
027600
027700 3900-GRAVA-LOG-USUARIOS.
027800     PERFORM 7000-MONTA-CARIMBO THRU 7000-MONTA-CARIMBO-FIM.
027900     INITIALIZE CTRG-REGISTRO.
028000     MOVE WS-CARIMBO            TO CTRG-RUN-TIMESTAMP.
028100     MOVE "INGEST"              TO CTRG-PIPELINE-STAGE.
028200     MOVE "API"                 TO CTRG-SOURCE-TYPE.
028300     MOVE WT-CT-USUAR-LIDOS     TO CTRG-RECORDS-IN.
028400     MOVE WT-CT-USUAR-GRAVADOS  TO CTRG-RECORDS-OUT.
028500     MOVE "SUCCESS"             TO CTRG-STATUS.
028600     MOVE SPACES                TO CTRG-ERROR-MESSAGE.
028700     WRITE CTRG-REGISTRO.
028800 3900-GRAVA-LOG-USUARIOS-FIM.
028900     EXIT.
029000
029100 7000-MONTA-CARIMBO.
029200     ACCEPT WS-DATA FROM DATE YYYYMMDD.
029300     ACCEPT WS-HORA FROM TIME.
029400     MOVE WS-ANO TO WS-CB-ANO.
029500     MOVE WS-MES TO WS-CB-MES.
029600     MOVE WS-DIA TO WS-CB-DIA.
029700     MOVE WS-HOR TO WS-CB-HOR.
029800     MOVE WS-MIN TO WS-CB-MIN.
029900     MOVE WS-SEG TO WS-CB-SEG.
030000 7000-MONTA-CARIMBO-FIM.
030100     EXIT.
030200
030300 8000-FINALIZA SECTION.
030400     CLOSE SALES-IN USERS-IN SALES-ING USERS-ING RUN-LOG.
030500 8000-FINALIZA-FIM.
030600     EXIT.
030700
030800*----------------------------------------------------------------*
030900* 9100/9200 - FALHA DE LEITURA: GRAVA LINHA FAILED COM CONTAGEM  *
031000*             ZERO E ABORTA O PIPELINE (RETURN-CODE <> 0).       *
031100*----------------------------------------------------------------*
031200 9100-ERRO-LEITURA-VENDAS SECTION.
031300 9100.
031400     PERFORM 7000-MONTA-CARIMBO THRU 7000-MONTA-CARIMBO-FIM.
031500     INITIALIZE CTRG-REGISTRO.
031600     MOVE WS-CARIMBO            TO CTRG-RUN-TIMESTAMP.
031700     MOVE "INGEST"              TO CTRG-PIPELINE-STAGE.
031800     MOVE "CSV"                 TO CTRG-SOURCE-TYPE.
031900     MOVE ZEROS                 TO CTRG-RECORDS-IN
032000                                    CTRG-RECORDS-OUT.
032100     MOVE "FAILED"              TO CTRG-STATUS.
032200     STRING "ERRO LEITURA SALES-IN - FS " FS-SALES-IN
032300         INTO CTRG-ERROR-MESSAGE.
032400     WRITE CTRG-REGISTRO.
032500     MOVE "S" TO WS-ABORTA.
032600 9100-FIM.
032700     EXIT.
032800
032900 9200-ERRO-LEITURA-USUARIOS SECTION.
033000 9200.
033100     PERFORM 7000-MONTA-CARIMBO THRU 7000-MONTA-CARIMBO-FIM.
033200     INITIALIZE CTRG-REGISTRO.
033300     MOVE WS-CARIMBO            TO CTRG-RUN-TIMESTAMP.
033400     MOVE "INGEST"              TO CTRG-PIPELINE-STAGE.
033500     MOVE "API"                 TO CTRG-SOURCE-TYPE.
033600     MOVE ZEROS                 TO CTRG-RECORDS-IN
033700                                    CTRG-RECORDS-OUT.
033800     MOVE "FAILED"              TO CTRG-STATUS.
033900     STRING "ERRO LEITURA USERS-IN - FS " FS-USERS-IN
034000         INTO CTRG-ERROR-MESSAGE.
034100     WRITE CTRG-REGISTRO.
034200     MOVE "S" TO WS-ABORTA.
034300 9200-FIM.
034400     EXIT.
