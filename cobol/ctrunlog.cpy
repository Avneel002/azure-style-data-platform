000100*----------------------------------------------------------------*
000200* CTRUNLOG  - REGISTRO DE AUDITORIA DO PIPELINE (RUN-LOG).       *
000300*             GRAVADO POR CADA ETAPA (INGEST/VALIDATE/LOAD).     *
000400*----------------------------------------------------------------*
000500 01  CTRG-REGISTRO.
000600     05  CTRG-RUN-TIMESTAMP         PIC X(19).
000700     05  CTRG-PIPELINE-STAGE        PIC X(10).
000800     05  CTRG-SOURCE-TYPE           PIC X(05).
000900     05  CTRG-RECORDS-IN            PIC 9(07).
001000     05  CTRG-RECORDS-OUT           PIC 9(07).
001100     05  CTRG-STATUS                PIC X(08).
001200     05  CTRG-ERROR-MESSAGE         PIC X(60).
