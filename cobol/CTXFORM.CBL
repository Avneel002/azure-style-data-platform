000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    CTXFORM.
000400 AUTHOR.        A. NUNES.
000500 INSTALLATION.  HBSIS - SISTEMAS VENDAS - NUCLEO ANALYTICS.
000600 DATE-WRITTEN.  18/08/1990.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000900*----------------------------------------------------------------*
001000* SISTEMA:      VENDAS / ANALYTICS
001100* PROGRAMA:     CTXFORM
001200*
001300* OBJETIVO:     ETAPA 3/4 DO PIPELINE NOTURNO - MONTA O MODELO
001400*               ESTRELA A PARTIR DAS VENDAS VALIDADAS (DIMENSOES
001500*               DE TEMPO, PRODUTO E CLIENTE, MAIS A TABELA FATO
001600*               DE VENDAS COM RECEITA/CUSTO/LUCRO/MARGEM) E A
001700*               DIMENSAO DE USUARIO A PARTIR DOS USUARIOS
001800*               VALIDADOS. AS CHAVES SUBSTITUTAS SAO ATRIBUIDAS
001900*               EM MEMORIA, NA ORDEM DE PRIMEIRA OCORRENCIA, POIS
002000*               NAO HA ARQUIVO INDEXADO DISPONIVEL NESTE AMBIENTE.
002100*
002200* VERSOES:      DATA        DESCRICAO
002300*               ----------  --------------------------------------
002400*               18/08/1990  PRIMEIRA VERSAO - DIMENSOES E FATO.
002500*               07/04/1994  AJN  CHAMADO 0145 - CALCULO DO DIA DA
002600*                           SEMANA POR CONGRUENCIA DE ZELLER.
002700*               02/09/1998  RCS  CHAMADO 0249 - REVISAO DO ANO 2000
002800*                           NA DIMENSAO DE TEMPO.
002900*               30/06/2004  MHM  CHAMADO 0412 - TABELAS DE CHAVES
003000*                           SUBSTITUTAS AMPLIADAS PARA 9999.
003100*               11/02/2010  MHM  CHAMADO 0471 - O DOMINIO DO
003200*                           E-MAIL SAIA ERRADO PARA ENDERECOS COM
003300*                           MAIS DE UMA "@" (O UNSTRING CORTAVA NA
003400*                           PRIMEIRA E JOGAVA O RESTO FORA) - TROCA
003500*                           POR INSPECT + REFERENCIA A POSICAO PARA
003600*                           PEGAR TUDO DEPOIS DA PRIMEIRA "@".
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900*----------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SALES-VAL    ASSIGN TO SALES-VAL
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-SALES-VAL.
004800     SELECT USERS-VAL    ASSIGN TO USERS-VAL
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-USERS-VAL.
005100     SELECT STG-TIME     ASSIGN TO STG-TIME
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-STG-TIME.
005400     SELECT STG-PROD     ASSIGN TO STG-PROD
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-STG-PROD.
005700     SELECT STG-CUST     ASSIGN TO STG-CUST
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-STG-CUST.
006000     SELECT STG-FACT     ASSIGN TO STG-FACT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-STG-FACT.
006300     SELECT STG-USER     ASSIGN TO STG-USER
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-STG-USER.
006600*----------------------------------------------------------------*
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SALES-VAL.
007000 01  SALES-VAL-REGISTRO.
007100     05  SALES-VAL-DADOS        PIC X(69).
007200     05  FILLER                 PIC X(01).
007300 FD  USERS-VAL.
007400 01  USERS-VAL-REGISTRO.
007500     05  USERS-VAL-DADOS        PIC X(236).
007600     05  FILLER                 PIC X(01).
007700 FD  STG-TIME.
007800 COPY cttime.
007900 FD  STG-PROD.
008000 COPY ctprod.
008100 FD  STG-CUST.
008200 COPY ctcust.
008300 FD  STG-FACT.
008400 COPY ctfact.
008500 FD  STG-USER.
008600 COPY ctuser.
008700*----------------------------------------------------------------*
008800 WORKING-STORAGE SECTION.
008900*--- COPIA DE TRABALHO DAS VENDAS, MESMO LAYOUT DO CTINGEST -----*
009000 01  CTSW-REGISTRO.
009100     05  CTSW-TRANSACTION-ID    PIC X(09).
009200     05  CTSW-TXN-DATE          PIC X(10).
009300     05  CTSW-PRODUCT-ID        PIC X(07).
009400     05  CTSW-CUSTOMER-ID       PIC X(08).
009500     05  CTSW-QUANTITY          PIC S9(05).
009600     05  CTSW-UNIT-PRICE        PIC S9(07)V99.
009700     05  CTSW-TOTAL-AMOUNT      PIC S9(09)V99.
009800     05  CTSW-REGION            PIC X(10).
009900     05  FILLER                 PIC X(01).
010000*--- COPIA DE TRABALHO DOS USUARIOS, MESMO LAYOUT DO CTINGEST ---*
010100 01  CTUW-REGISTRO.
010200     05  CTUW-USER-ID           PIC 9(06).
010300     05  CTUW-USER-NAME         PIC X(30).
010400     05  CTUW-USERNAME          PIC X(20).
010500     05  CTUW-EMAIL             PIC X(40).
010600     05  CTUW-PHONE             PIC X(20).
010700     05  CTUW-WEBSITE           PIC X(30).
010800     05  CTUW-COMPANY-NAME      PIC X(30).
010900     05  CTUW-CITY              PIC X(20).
011000     05  CTUW-STREET            PIC X(30).
011100     05  CTUW-ZIPCODE           PIC X(10).
011200     05  FILLER                 PIC X(01).
011300
011400 01  WT-TAB-TEMPO.
011500     03  WT-TP-ENTRADA          OCCURS 9999 TIMES
011600                                 INDEXED BY WX-TP-IDX.
011700         05  WT-TP-DATA         PIC X(10).
011800         05  WT-TP-CHAVE        PIC 9(05) COMP.
011900     03  FILLER                 PIC X(01).
012000 77  WT-CT-TEMPO                PIC 9(04) COMP VALUE ZEROS.
012100
012200 01  WT-TAB-PRODUTO.
012300     03  WT-PR-ENTRADA          OCCURS 9999 TIMES
012400                                 INDEXED BY WX-PR-IDX.
012500         05  WT-PR-ID           PIC X(07).
012600         05  WT-PR-CHAVE        PIC 9(05) COMP.
012700     03  FILLER                 PIC X(01).
012800 77  WT-CT-PRODUTO               PIC 9(04) COMP VALUE ZEROS.
012900
013000 01  WT-TAB-CLIENTE.
013100     03  WT-CL-ENTRADA          OCCURS 9999 TIMES
013200                                 INDEXED BY WX-CL-IDX.
013300         05  WT-CL-ID           PIC X(08).
013400         05  WT-CL-CHAVE        PIC 9(05) COMP.
013500     03  FILLER                 PIC X(01).
013600 77  WT-CT-CLIENTE               PIC 9(04) COMP VALUE ZEROS.
013700
013800*--- TABELA DE NOMES DE MES, MONTADA VIA FILLER + REDEFINES -----*
013900 01  WS-TAB-MESES-DADOS.
014000     03  FILLER PIC X(09) VALUE "January".
014100     03  FILLER PIC X(09) VALUE "February".
014200     03  FILLER PIC X(09) VALUE "March".
014300     03  FILLER PIC X(09) VALUE "April".
014400     03  FILLER PIC X(09) VALUE "May".
014500     03  FILLER PIC X(09) VALUE "June".
014600     03  FILLER PIC X(09) VALUE "July".
014700     03  FILLER PIC X(09) VALUE "August".
014800     03  FILLER PIC X(09) VALUE "September".
014900     03  FILLER PIC X(09) VALUE "October".
015000     03  FILLER PIC X(09) VALUE "November".
015100     03  FILLER PIC X(09) VALUE "December".
015200 01  WS-TAB-MESES REDEFINES WS-TAB-MESES-DADOS.
015300     03  WS-TM-NOME             PIC X(09) OCCURS 12 TIMES.
015400
015500*--- QUEBRA DA DATA DA TRANSACAO PARA CALCULO DE ANO/MES/DIA ----*
015600 01  WS-DATA-VENDA               PIC X(10).
015700 01  WS-DATA-VENDA-PARTES REDEFINES WS-DATA-VENDA.
015800     03  WS-DV-ANO               PIC 9(04).
015900     03  FILLER                  PIC X(01).
016000     03  WS-DV-MES               PIC 9(02).
016100     03  FILLER                  PIC X(01).
016200     03  WS-DV-DIA                PIC 9(02).
016300
016400*--- QUEBRA DO CODIGO DO PRODUTO PARA CALCULO DA CATEGORIA ------*
016500 01  WS-PRODUTO-ID                PIC X(07).
016600 01  WS-PRODUTO-ID-PARTES REDEFINES WS-PRODUTO-ID.
016700     03  WS-PI-PREFIXO            PIC X(04).
016800     03  WS-PI-NUMERO             PIC 9(03).
016900
017000 01  WS-ZELLER.
017100     03  WS-Z-ANO                 PIC 9(04) COMP.
017200     03  WS-Z-MES                 PIC 9(02) COMP.
017300     03  WS-Z-DIA                 PIC 9(02) COMP.
017400     03  WS-Z-K                   PIC 9(02) COMP.
017500     03  WS-Z-J                   PIC 9(02) COMP.
017600     03  WS-Z-TERMO1               PIC 9(04) COMP.
017700     03  WS-Z-SOMA                PIC S9(05) COMP.
017800     03  WS-Z-RESTO               PIC 9(04) COMP.
017900     03  WS-Z-H                   PIC 9(02) COMP.
018000     03  WS-Z-H2                  PIC 9(02) COMP.
018100
018200 01  WS-CAT-SUFIXO                PIC 9(01).
018300 01  WS-TEMP-DIV                  PIC 9(04) COMP.
018400
018500 01  WS-NOME-USUARIO              PIC X(30).
018600 01  WS-NOME-USUARIO-TAB REDEFINES WS-NOME-USUARIO.
018700     03  WS-NU-CARACTER           PIC X(01) OCCURS 30 TIMES.
018800 01  WX-POS-NOME                  PIC 9(02) COMP.
018900
019000 01  WX-POS-ARROBA-USU            PIC 9(02) COMP.
019100
019200 01  WT-CONTADORES-XFORM.
019300     03  WT-CT-VENDAS-LIDAS       PIC 9(07) COMP VALUE ZEROS.
019400     03  WT-CT-FATO-GRAVADO       PIC 9(07) COMP VALUE ZEROS.
019500     03  WT-CT-USUARIOS-LIDOS     PIC 9(07) COMP VALUE ZEROS.
019600
019700 01  FS-SALES-VAL             PIC X(02) VALUE SPACES.
019800 01  FS-USERS-VAL             PIC X(02) VALUE SPACES.
019900 01  FS-STG-TIME              PIC X(02) VALUE SPACES.
020000 01  FS-STG-PROD              PIC X(02) VALUE SPACES.
020100 01  FS-STG-CUST              PIC X(02) VALUE SPACES.
020200 01  FS-STG-FACT              PIC X(02) VALUE SPACES.
020300 01  FS-STG-USER              PIC X(02) VALUE SPACES.
020400
020500 77  FS-EXIT                  PIC 9(02) COMP VALUE ZEROS.
020600     88 FS-PROCESSA             VALUE 0.
020700     88 FS-TERMINA              VALUE 99.
020800
020900 77  WS-CHAVE-ACHADA            PIC X(01) VALUE "N".
021000     88 CHAVE-ACHADA              VALUE "S".
021100     88 CHAVE-NAO-ACHADA          VALUE "N".
021200
021300*----------------------------------------------------------------*
021400* PROCEDURE DIVISION.
021500*----------------------------------------------------------------*
021600 PROCEDURE DIVISION.
021700 0000-CONTROLE SECTION.
021800 0000.
021900     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
022000     PERFORM 2000-MONTA-VENDAS THRU 2000-MONTA-VENDAS-FIM.
022100     PERFORM 5000-MONTA-USUARIOS THRU 5000-MONTA-USUARIOS-FIM.
022200     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
022300     MOVE 0 TO RETURN-CODE.
022400     GOBACK.
022500 0000-CONTROLE-FIM.
022600     EXIT.
022700
022800 1000-INICIO SECTION.
022900 1000.
023000     OPEN INPUT  SALES-VAL USERS-VAL.
023100     OPEN OUTPUT STG-TIME STG-PROD STG-CUST STG-FACT STG-USER.
023200 1000-INICIO-FIM.
023300     EXIT.
023400
023500*----------------------------------------------------------------*
023600* 2000 - LACO PRINCIPAL DAS VENDAS VALIDADAS: PARA CADA UMA,    *
023700*        ACHA (OU CRIA) AS TRES CHAVES SUBSTITUTAS E GRAVA A    *
023800*        LINHA DO FATO.                                        *
023900*----------------------------------------------------------------*
024000 2000-MONTA-VENDAS SECTION.
024100 2000.
024200     MOVE ZEROS TO FS-EXIT.
024300     READ SALES-VAL INTO CTSW-REGISTRO
024400         AT END MOVE 99 TO FS-EXIT
024500     END-READ.
024600     PERFORM 2100-TRATA-FATO THRU 2100-TRATA-FATO-FIM
024700         UNTIL FS-TERMINA.
024800     DISPLAY " ".
024900     DISPLAY "TRANSFORM - VENDAS LIDAS ..: " WT-CT-VENDAS-LIDAS.
025000     DISPLAY "TRANSFORM - FATOS GRAVADOS .: " WT-CT-FATO-GRAVADO.
025100     DISPLAY "TRANSFORM - DATAS DISTINTAS .....: " WT-CT-TEMPO.
025200     DISPLAY "TRANSFORM - PRODUTOS DISTINTOS ..: " WT-CT-PRODUTO.
025300     DISPLAY "TRANSFORM - CLIENTES DISTINTOS ..: " WT-CT-CLIENTE.
025400 2000-MONTA-VENDAS-FIM.
025500     EXIT.
025600
025700 2100-TRATA-FATO.
025800     ADD 1 TO WT-CT-VENDAS-LIDAS.
025900     PERFORM 2200-ACHA-CHAVE-TEMPO THRU 2200-ACHA-CHAVE-TEMPO-FIM.
026000     PERFORM 2300-ACHA-CHAVE-PRODUTO
026100        THRU 2300-ACHA-CHAVE-PRODUTO-FIM.
026200     PERFORM 2400-ACHA-CHAVE-CLIENTE
026300        THRU 2400-ACHA-CHAVE-CLIENTE-FIM.
026400     INITIALIZE CTFT-REGISTRO.
026500     MOVE CTSW-TRANSACTION-ID  TO CTFT-TRANSACTION-ID.
026600     MOVE WT-TP-CHAVE (WX-TP-IDX) TO CTFT-DATE-ID.
026700     MOVE WT-PR-CHAVE (WX-PR-IDX) TO CTFT-PRODUCT-KEY.
026800     MOVE WT-CL-CHAVE (WX-CL-IDX) TO CTFT-CUSTOMER-KEY.
026900     MOVE CTSW-QUANTITY           TO CTFT-QUANTITY.
027000     MOVE CTSW-UNIT-PRICE         TO CTFT-UNIT-PRICE.
027100     MOVE CTSW-TOTAL-AMOUNT       TO CTFT-REVENUE.
027200     COMPUTE CTFT-COST ROUNDED = CTFT-REVENUE * 0.60.
027300     COMPUTE CTFT-PROFIT = CTFT-REVENUE - CTFT-COST.
027400     COMPUTE CTFT-PROFIT-MARGIN ROUNDED =
027500             (CTFT-PROFIT / CTFT-REVENUE) * 100.
027600     WRITE CTFT-REGISTRO.
027700     IF FS-STG-FACT = "00"
027800         ADD 1 TO WT-CT-FATO-GRAVADO
027900     END-IF.
028000     READ SALES-VAL INTO CTSW-REGISTRO
028100         AT END MOVE 99 TO FS-EXIT
028200     END-READ.
028300 2100-TRATA-FATO-FIM.
028400     EXIT.
028500
028600*--- DIMENSAO TEMPO: PROCURA DATA NA TABELA; SE NAO ACHAR, CRIA -*
028700 2200-ACHA-CHAVE-TEMPO.
028800     MOVE CTSW-TXN-DATE TO WS-DATA-VENDA.
028900     SET WX-TP-IDX TO 1.
029000     SET CHAVE-NAO-ACHADA TO TRUE.
029100     SEARCH WT-TP-ENTRADA
029200         VARYING WX-TP-IDX
029300         AT END NEXT SENTENCE
029400         WHEN WT-TP-DATA (WX-TP-IDX) = CTSW-TXN-DATE
029500             SET CHAVE-ACHADA TO TRUE
029600     END-SEARCH.
029700     IF CHAVE-NAO-ACHADA
029800         ADD 1 TO WT-CT-TEMPO
029900         SET WX-TP-IDX TO WT-CT-TEMPO
030000         MOVE CTSW-TXN-DATE  TO WT-TP-DATA (WX-TP-IDX)
030100         MOVE WT-CT-TEMPO    TO WT-TP-CHAVE (WX-TP-IDX)
030200         PERFORM 2210-GRAVA-DIM-TEMPO
030300            THRU 2210-GRAVA-DIM-TEMPO-FIM
030400     END-IF.
030500 2200-ACHA-CHAVE-TEMPO-FIM.
030600     EXIT.
030700
030800 2210-GRAVA-DIM-TEMPO.
030900     INITIALIZE CTDT-REGISTRO.
031000     MOVE WT-CT-TEMPO     TO CTDT-DATE-ID.
031100     MOVE CTSW-TXN-DATE   TO CTDT-TXN-DATE.
031200     MOVE WS-DV-ANO       TO CTDT-YEAR.
031300     MOVE WS-DV-MES       TO CTDT-MONTH.
031400     COMPUTE CTDT-QUARTER = (WS-DV-MES + 2) / 3.
031500     MOVE WS-TM-NOME (WS-DV-MES) TO CTDT-MONTH-NAME.
031600     PERFORM 2220-CALCULA-DIA-SEMANA
031700        THRU 2220-CALCULA-DIA-SEMANA-FIM.
031800     IF CTDT-DAY-OF-WEEK = 5 OR CTDT-DAY-OF-WEEK = 6
031900         MOVE "Y" TO CTDT-IS-WEEKEND
032000     ELSE
032100         MOVE "N" TO CTDT-IS-WEEKEND
032200     END-IF.
032300     WRITE CTDT-REGISTRO.
032400 2210-GRAVA-DIM-TEMPO-FIM.
032500     EXIT.
032600
032700*--- DIA DA SEMANA POR CONGRUENCIA DE ZELLER (0=SEGUNDA) --------*
032800*--- NAO USA FUNCAO INTRINSECA - SO DIVIDE/COMPUTE, CONFORME   --*
032900*--- PADRAO DA CASA PARA ESTE COMPILADOR.                      --*
033000 2220-CALCULA-DIA-SEMANA.
033100     MOVE WS-DV-ANO TO WS-Z-ANO.
033200     MOVE WS-DV-MES TO WS-Z-MES.
033300     MOVE WS-DV-DIA TO WS-Z-DIA.
033400     IF WS-Z-MES < 3
033500         SUBTRACT 1 FROM WS-Z-ANO
033600         ADD 12 TO WS-Z-MES
033700     END-IF.
033800     DIVIDE WS-Z-ANO BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
033900     COMPUTE WS-Z-TERMO1 = (13 * (WS-Z-MES + 1)) / 5.
034000     COMPUTE WS-Z-SOMA = WS-Z-DIA + WS-Z-TERMO1 + WS-Z-K
034100             + (WS-Z-K / 4) + (WS-Z-J / 4) - (2 * WS-Z-J) + 700.
034200     DIVIDE WS-Z-SOMA BY 7 GIVING WS-Z-RESTO REMAINDER WS-Z-H.
034300     COMPUTE WS-Z-H2 = WS-Z-H + 5.
034400     DIVIDE WS-Z-H2 BY 7 GIVING WS-Z-RESTO
034500             REMAINDER CTDT-DAY-OF-WEEK.
034600 2220-CALCULA-DIA-SEMANA-FIM.
034700     EXIT.
034800
034900*--- DIMENSAO PRODUTO: PROCURA ID NA TABELA; SE NAO ACHAR, CRIA -*
035000 2300-ACHA-CHAVE-PRODUTO.
035100     SET WX-PR-IDX TO 1.
035200     SET CHAVE-NAO-ACHADA TO TRUE.
035300     SEARCH WT-PR-ENTRADA
035400         VARYING WX-PR-IDX
035500         AT END NEXT SENTENCE
035600         WHEN WT-PR-ID (WX-PR-IDX) = CTSW-PRODUCT-ID
035700             SET CHAVE-ACHADA TO TRUE
035800     END-SEARCH.
035900     IF CHAVE-NAO-ACHADA
036000         ADD 1 TO WT-CT-PRODUTO
036100         SET WX-PR-IDX TO WT-CT-PRODUTO
036200         MOVE CTSW-PRODUCT-ID  TO WT-PR-ID (WX-PR-IDX)
036300         MOVE WT-CT-PRODUTO    TO WT-PR-CHAVE (WX-PR-IDX)
036400         PERFORM 2310-GRAVA-DIM-PRODUTO
036500            THRU 2310-GRAVA-DIM-PRODUTO-FIM
036600     END-IF.
036700 2300-ACHA-CHAVE-PRODUTO-FIM.
036800     EXIT.
036900
037000 2310-GRAVA-DIM-PRODUTO.
037100     MOVE CTSW-PRODUCT-ID TO WS-PRODUTO-ID.
037200     DIVIDE WS-PI-NUMERO BY 3 GIVING WS-TEMP-DIV
037300             REMAINDER WS-CAT-SUFIXO.
037400     ADD 1 TO WS-CAT-SUFIXO.
037500     INITIALIZE CTDP-REGISTRO.
037600     MOVE WT-CT-PRODUTO   TO CTDP-PRODUCT-KEY.
037700     MOVE CTSW-PRODUCT-ID TO CTDP-PRODUCT-ID.
037800     STRING "Category_" WS-CAT-SUFIXO DELIMITED BY SIZE
037900         INTO CTDP-PRODUCT-CATEGORY.
038000     WRITE CTDP-REGISTRO.
038100 2310-GRAVA-DIM-PRODUTO-FIM.
038200     EXIT.
038300
038400*--- DIMENSAO CLIENTE: PROCURA ID NA TABELA; SE NAO ACHAR, CRIA -*
038500 2400-ACHA-CHAVE-CLIENTE.
038600     SET WX-CL-IDX TO 1.
038700     SET CHAVE-NAO-ACHADA TO TRUE.
038800     SEARCH WT-CL-ENTRADA
038900         VARYING WX-CL-IDX
039000         AT END NEXT SENTENCE
039100         WHEN WT-CL-ID (WX-CL-IDX) = CTSW-CUSTOMER-ID
039200             SET CHAVE-ACHADA TO TRUE
039300     END-SEARCH.
039400     IF CHAVE-NAO-ACHADA
039500         ADD 1 TO WT-CT-CLIENTE
039600         SET WX-CL-IDX TO WT-CT-CLIENTE
039700         MOVE CTSW-CUSTOMER-ID  TO WT-CL-ID (WX-CL-IDX)
039800         MOVE WT-CT-CLIENTE     TO WT-CL-CHAVE (WX-CL-IDX)
039900         INITIALIZE CTDC-REGISTRO
040000         MOVE WT-CT-CLIENTE     TO CTDC-CUSTOMER-KEY
040100         MOVE CTSW-CUSTOMER-ID  TO CTDC-CUSTOMER-ID
040200         MOVE CTSW-REGION       TO CTDC-REGION
040300         WRITE CTDC-REGISTRO
040400     END-IF.
040500 2400-ACHA-CHAVE-CLIENTE-FIM.
040600     EXIT.
040700
040800*----------------------------------------------------------------*
040900* 5000 - LACO DOS USUARIOS VALIDADOS: CHAVE SUBSTITUTA NA ORDEM *
041000*        DE ENTRADA, DOMINIO DO E-MAIL E TAMANHO DO NOME.       *
041100*----------------------------------------------------------------*
041200 5000-MONTA-USUARIOS SECTION.
041300 5000.
041400     MOVE ZEROS TO FS-EXIT.
041500     READ USERS-VAL INTO CTUW-REGISTRO
041600         AT END MOVE 99 TO FS-EXIT
041700     END-READ.
041800     PERFORM 5100-TRATA-USUARIO THRU 5100-TRATA-USUARIO-FIM
041900         UNTIL FS-TERMINA.
042000     DISPLAY " ".
042100     DISPLAY "TRANSFORM - USUARIOS GRAVADOS: "
042200         WT-CT-USUARIOS-LIDOS.
042300 5000-MONTA-USUARIOS-FIM.
042400     EXIT.
042500
042600*--- O DOMINIO DO E-MAIL E TUDO QUE VEM DEPOIS DA PRIMEIRA     -*
042700*--- "@" - NAO DA PARA USAR UNSTRING COM DELIMITED BY "@" SEM  -*
042800*--- ALL PORQUE UM E-MAIL COM MAIS DE UMA "@" PERDE O RESTO    -*
042900*--- (VER CHAMADO 0471 NO HISTORICO) -----------------------------*
043000 5100-TRATA-USUARIO.
043100     ADD 1 TO WT-CT-USUARIOS-LIDOS.
043200     INITIALIZE CTDU-REGISTRO.
043300     MOVE WT-CT-USUARIOS-LIDOS TO CTDU-USER-KEY.
043400     MOVE CTUW-USER-ID         TO CTDU-USER-ID.
043500     MOVE CTUW-USER-NAME       TO CTDU-FULL-NAME.
043600     MOVE CTUW-USERNAME        TO CTDU-USERNAME.
043700     MOVE CTUW-EMAIL           TO CTDU-EMAIL.
043800     MOVE SPACES               TO CTDU-EMAIL-DOMAIN.
043900     MOVE ZEROS                TO WX-POS-ARROBA-USU.
044000     INSPECT CTUW-EMAIL TALLYING WX-POS-ARROBA-USU
044100         FOR CHARACTERS BEFORE INITIAL "@".
044200     MOVE CTUW-EMAIL (WX-POS-ARROBA-USU + 2 : )
044300                               TO CTDU-EMAIL-DOMAIN.
044400     MOVE CTUW-PHONE           TO CTDU-PHONE.
044500     MOVE CTUW-WEBSITE         TO CTDU-WEBSITE.
044600     MOVE CTUW-COMPANY-NAME    TO CTDU-COMPANY-NAME.
044700     MOVE CTUW-CITY            TO CTDU-CITY.
044800     MOVE CTUW-STREET          TO CTDU-STREET.
044900     MOVE CTUW-ZIPCODE         TO CTDU-ZIPCODE.
045000     PERFORM 5200-CALCULA-TAMANHO THRU 5200-CALCULA-TAMANHO-FIM.
045100     WRITE CTDU-REGISTRO.
045200     READ USERS-VAL INTO CTUW-REGISTRO
045300         AT END MOVE 99 TO FS-EXIT
045400     END-READ.
045500 5100-TRATA-USUARIO-FIM.
045600     EXIT.
045700
045800*--- TAMANHO DO NOME SEM OS BRANCOS A DIREITA (TRIM) -----------*
045900 5200-CALCULA-TAMANHO.
046000     MOVE CTUW-USER-NAME TO WS-NOME-USUARIO.
046100     MOVE 30 TO WX-POS-NOME.
046200     PERFORM 5210-RETROCEDE-BRANCO
046300        THRU 5210-RETROCEDE-BRANCO-FIM
046400         UNTIL WX-POS-NOME = 0
046500            OR WS-NU-CARACTER (WX-POS-NOME) NOT = SPACE.
046600     MOVE WX-POS-NOME TO CTDU-NAME-LENGTH.
046700 5200-CALCULA-TAMANHO-FIM.
046800     EXIT.
046900
047000 5210-RETROCEDE-BRANCO.
047100     SUBTRACT 1 FROM WX-POS-NOME.
047200 5210-RETROCEDE-BRANCO-FIM.
047300     EXIT.
047400
047500 8000-FINALIZA SECTION.
047600     CLOSE SALES-VAL USERS-VAL STG-TIME STG-PROD STG-CUST
047700           STG-FACT STG-USER.
047800 8000-FINALIZA-FIM.
047900     EXIT.
