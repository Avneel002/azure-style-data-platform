000100*----------------------------------------------------------------*
000200* CTSALIN   - LAYOUT DO ARQUIVO DE ENTRADA DE VENDAS (SALES-IN)  *
000300*             CAMPO TOTAL-AMOUNT NAO VEM NO ARQUIVO CRU - E      *
000400*             CALCULADO NA INGESTAO (VER CTINGEST 2100).        *
000500*----------------------------------------------------------------*
000600 01  CTSI-REGISTRO.
000700     05  CTSI-TRANSACTION-ID        PIC X(09).
000800     05  CTSI-TXN-DATE              PIC X(10).
000900     05  CTSI-PRODUCT-ID            PIC X(07).
001000     05  CTSI-CUSTOMER-ID           PIC X(08).
001100     05  CTSI-QUANTITY              PIC S9(05).
001200     05  CTSI-UNIT-PRICE            PIC S9(07)V99.
001300     05  CTSI-REGION                PIC X(10).
001400     05  FILLER                     PIC X(02).
