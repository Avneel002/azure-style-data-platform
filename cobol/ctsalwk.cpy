000100*----------------------------------------------------------------*
000200* CTSALWK   - REGISTRO DE TRABALHO DE VENDAS (POS-INGESTAO E     *
000300*             POS-VALIDACAO) - USADO ENTRE CTINGEST / CTVALID /  *
000400*             CTXFORM.                                           *
000500*----------------------------------------------------------------*
000600 01  CTSW-REGISTRO.
000700     05  CTSW-TRANSACTION-ID        PIC X(09).
000800     05  CTSW-TXN-DATE              PIC X(10).
000900     05  CTSW-PRODUCT-ID            PIC X(07).
001000     05  CTSW-CUSTOMER-ID           PIC X(08).
001100     05  CTSW-QUANTITY              PIC S9(05).
001200     05  CTSW-UNIT-PRICE            PIC S9(07)V99.
001300     05  CTSW-TOTAL-AMOUNT          PIC S9(09)V99.
001400     05  CTSW-REGION                PIC X(10).
001500     05  FILLER                     PIC X(01).
