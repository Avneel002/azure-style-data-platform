000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    CTDRIVER.
000400 AUTHOR.        A. NUNES.
000500 INSTALLATION.  HBSIS - SISTEMAS VENDAS - NUCLEO ANALYTICS.
000600 DATE-WRITTEN.  09/10/1990.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000900*----------------------------------------------------------------*
001000* SISTEMA:      VENDAS / ANALYTICS
001100* PROGRAMA:     CTDRIVER
001200*
001300* OBJETIVO:     PROGRAMA DE COMANDO DO PIPELINE NOTURNO. CHAMA,
001400*               NA ORDEM, OS QUATRO PROGRAMAS DO PIPELINE
001500*               (CTINGEST, CTVALID, CTXFORM E CTLOAD), CONFERE O
001600*               RETURN-CODE DE CADA UM E INTERROMPE A CADEIA NO
001700*               PRIMEIRO QUE FALHAR, IMPRIMINDO UM RESUMO DA
001800*               EXECUCAO NO CONSOLE.
001900*
002000* VERSOES:      DATA        DESCRICAO
002100*               ----------  --------------------------------------
002200*               09/10/1990  PRIMEIRA VERSAO - CHAMADA EM CADEIA.
002300*               03/07/1996  AJN  CHAMADO 0178 - PARADA DA CADEIA
002400*                           NO PRIMEIRO RETURN-CODE DIFERENTE DE
002500*                           ZERO (ANTES SEGUIA ATE O FIM).
002600*               02/09/1998  RCS  CHAMADO 0251 - REVISAO DO ANO 2000
002700*                           NOS CARIMBOS DE INICIO E TERMINO.
002800*               19/08/2005  MHM  CHAMADO 0430 - BANNER "[N/4]" NO
002900*                           CONSOLE PARA ACOMPANHAR O ANDAMENTO.
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200*----------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*----------------------------------------------------------------*
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 77  WC-TOTAL-ETAPAS             PIC 9(01) COMP VALUE 4.
004000
004100 01  WS-CARIMBO-INICIO.
004200     03  WS-CI-ANO              PIC 9(04).
004300     03  FILLER                 PIC X(01)  VALUE "-".
004400     03  WS-CI-MES              PIC 9(02).
004500     03  FILLER                 PIC X(01)  VALUE "-".
004600     03  WS-CI-DIA              PIC 9(02).
004700     03  FILLER                 PIC X(01)  VALUE " ".
004800     03  WS-CI-HOR              PIC 9(02).
004900     03  FILLER                 PIC X(01)  VALUE ":".
005000     03  WS-CI-MIN              PIC 9(02).
005100     03  FILLER                 PIC X(01)  VALUE ":".
005200     03  WS-CI-SEG              PIC 9(02).
005300
005400*--- VISAO COMPACTA DO CARIMBO DE INICIO, USADA SO PARA O CALCULO
005500*--- DA DURACAO TOTAL DO PIPELINE NO RODAPE DO RELATORIO --------*
005600 01  WS-CARIMBO-INICIO-COMPACTO REDEFINES WS-CARIMBO-INICIO.
005700     03  WS-CIC-PARTE1           PIC X(10).
005800     03  WS-CIC-PARTE2           PIC X(09).
005900
006000 01  WS-CARIMBO-TERMINO.
006100     03  WS-CT-ANO              PIC 9(04).
006200     03  FILLER                 PIC X(01)  VALUE "-".
006300     03  WS-CT-MES              PIC 9(02).
006400     03  FILLER                 PIC X(01)  VALUE "-".
006500     03  WS-CT-DIA              PIC 9(02).
006600     03  FILLER                 PIC X(01)  VALUE " ".
006700     03  WS-CT-HOR              PIC 9(02).
006800     03  FILLER                 PIC X(01)  VALUE ":".
006900     03  WS-CT-MIN              PIC 9(02).
007000     03  FILLER                 PIC X(01)  VALUE ":".
007100     03  WS-CT-SEG              PIC 9(02).
007200
007300*--- VISAO COMPACTA DO CARIMBO DE TERMINO, MESMO USO DA VISAO  -*
007400*--- DO CARIMBO DE INICIO ACIMA --------------------------------*
007500 01  WS-CARIMBO-TERMINO-COMPACTO REDEFINES WS-CARIMBO-TERMINO.
007600     03  WS-CTC-PARTE1           PIC X(10).
007700     03  WS-CTC-PARTE2           PIC X(09).
007800
007900 01  WS-DATA-SISTEMA.
008000     03  WS-DS-ANO              PIC 9(04).
008100     03  WS-DS-MES              PIC 9(02).
008200     03  WS-DS-DIA              PIC 9(02).
008300 01  WS-HORA-SISTEMA.
008400     03  WS-HS-HOR              PIC 9(02).
008500     03  WS-HS-MIN              PIC 9(02).
008600     03  WS-HS-SEG              PIC 9(02).
008700     03  WS-HS-CSE              PIC 9(02).
008800
008900*--- TABELA DAS QUATRO ETAPAS DO PIPELINE, NA ORDEM EM QUE SAO  -*
009000*--- CHAMADAS. O NUMERO DA ETAPA QUE FALHOU FICA GUARDADO PARA -*
009100*--- O BLOCO "PIPELINE FAILED" DO RESUMO FINAL. ------------------*
009200 01  WC-TAB-ETAPAS-NOMES.
009300     03  FILLER PIC X(10) VALUE "CTINGEST".
009400     03  FILLER PIC X(10) VALUE "CTVALID".
009500     03  FILLER PIC X(10) VALUE "CTXFORM".
009600     03  FILLER PIC X(10) VALUE "CTLOAD".
009700 01  WC-TAB-ETAPAS-NOMES-TAB REDEFINES WC-TAB-ETAPAS-NOMES.
009800     03  WC-EN-NOME              PIC X(10) OCCURS 4 TIMES.
009900
010000 77  WS-ETAPA-ATUAL                PIC 9(01) COMP VALUE ZEROS.
010100 77  WS-ETAPA-FALHOU               PIC 9(01) COMP VALUE ZEROS.
010200 77  WS-CODIGO-RETORNO             PIC S9(04) COMP VALUE ZEROS.
010300
010400 77  WS-PIPELINE-OK                PIC X(01) VALUE "S".
010500     88 PIPELINE-OK                  VALUE "S".
010600     88 PIPELINE-FALHOU              VALUE "N".
010700
010800*----------------------------------------------------------------*
010900* PROCEDURE DIVISION.
011000*----------------------------------------------------------------*
011100 PROCEDURE DIVISION.
011200 0000-CONTROLE SECTION.
011300 0000.
011400     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
011500     PERFORM 2000-EXECUTA-ETAPAS THRU 2000-EXECUTA-ETAPAS-FIM.
011600     PERFORM 3000-TERMINO THRU 3000-TERMINO-FIM.
011700     IF PIPELINE-FALHOU
011800         MOVE 16 TO RETURN-CODE
011900     ELSE
012000         MOVE 0 TO RETURN-CODE
012100     END-IF.
012200     GOBACK.
012300 0000-CONTROLE-FIM.
012400     EXIT.
012500
012600*----------------------------------------------------------------*
012700* 1000 - CABECALHO DO PIPELINE E CARIMBO DE INICIO.             *
012800*----------------------------------------------------------------*
012900 1000-INICIO SECTION.
013000 1000.
013100     PERFORM 9000-MONTA-CARIMBO-INICIO
013200        THRU 9000-MONTA-CARIMBO-INICIO-FIM.
013300     DISPLAY "================================================".
013400     DISPLAY "HBSIS - SISTEMAS VENDAS - PIPELINE NOTURNO".
013500     DISPLAY "INICIO: " WS-CARIMBO-INICIO.
013600     DISPLAY "================================================".
013700 1000-INICIO-FIM.
013800     EXIT.
013900
014000*----------------------------------------------------------------*
014100* 2000 - CHAMA AS QUATRO ETAPAS NA ORDEM. PARA NA PRIMEIRA QUE  *
014200*        DEVOLVER RETURN-CODE DIFERENTE DE ZERO.                *
014300*----------------------------------------------------------------*
014400 2000-EXECUTA-ETAPAS SECTION.
014500 2000.
014600     MOVE 1 TO WS-ETAPA-ATUAL.
014700     PERFORM 2100-CHAMA-ETAPA THRU 2100-CHAMA-ETAPA-FIM
014800         UNTIL WS-ETAPA-ATUAL > WC-TOTAL-ETAPAS
014900            OR PIPELINE-FALHOU.
015000 2000-EXECUTA-ETAPAS-FIM.
015100     EXIT.
015200
015300 2100-CHAMA-ETAPA.
015400     DISPLAY "[" WS-ETAPA-ATUAL "/" WC-TOTAL-ETAPAS "] "
015500             WC-EN-NOME (WS-ETAPA-ATUAL).
015600     EVALUATE WS-ETAPA-ATUAL
015700         WHEN 1
015800             CALL "CTINGEST"
015900         WHEN 2
016000             CALL "CTVALID"
016100         WHEN 3
016200             CALL "CTXFORM"
016300         WHEN 4
016400             CALL "CTLOAD"
016500     END-EVALUATE.
016600     MOVE RETURN-CODE TO WS-CODIGO-RETORNO.
016700     IF WS-CODIGO-RETORNO NOT EQUAL ZEROS
016800         MOVE WS-ETAPA-ATUAL TO WS-ETAPA-FALHOU
016900         SET PIPELINE-FALHOU TO TRUE
017000         PERFORM 2900-FALHA-PIPELINE THRU 2900-FALHA-PIPELINE-FIM
017100     END-IF.
017200     ADD 1 TO WS-ETAPA-ATUAL.
017300 2100-CHAMA-ETAPA-FIM.
017400     EXIT.
017500
017600*--- BLOCO DE FALHA, IMPRESSO UMA SO VEZ QUANDO UMA ETAPA PARA -*
017700*--- A CADEIA (VER CHAMADO 0178 NO HISTORICO ACIMA) -------------*
017800 2900-FALHA-PIPELINE.
017900     DISPLAY "================================================".
018000     DISPLAY "PIPELINE FAILED".
018100     DISPLAY "ETAPA....: " WC-EN-NOME (WS-ETAPA-FALHOU).
018200     DISPLAY "RETURN-CODE: " WS-CODIGO-RETORNO.
018300     DISPLAY "================================================".
018400 2900-FALHA-PIPELINE-FIM.
018500     EXIT.
018600
018700*----------------------------------------------------------------*
018800* 3000 - CARIMBO DE TERMINO E RODAPE DO RESUMO.                 *
018900*----------------------------------------------------------------*
019000 3000-TERMINO SECTION.
019100 3000.
019200     PERFORM 9100-MONTA-CARIMBO-TERMINO
019300        THRU 9100-MONTA-CARIMBO-TERMINO-FIM.
019400     DISPLAY "================================================".
019500     IF PIPELINE-OK
019600         DISPLAY "PIPELINE CONCLUIDO COM SUCESSO"
019700     ELSE
019800         DISPLAY "PIPELINE INTERROMPIDO"
019900     END-IF.
020000     DISPLAY "INICIO.: " WS-CARIMBO-INICIO.
020100     DISPLAY "TERMINO: " WS-CARIMBO-TERMINO.
020200     DISPLAY "================================================".
020300 3000-TERMINO-FIM.
020400     EXIT.
020500
020600 9000-MONTA-CARIMBO-INICIO.
020700     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
020800     ACCEPT WS-HORA-SISTEMA FROM TIME.
020900     MOVE WS-DS-ANO TO WS-CI-ANO.
021000     MOVE WS-DS-MES TO WS-CI-MES.
021100     MOVE WS-DS-DIA TO WS-CI-DIA.
021200     MOVE WS-HS-HOR TO WS-CI-HOR.
021300     MOVE WS-HS-MIN TO WS-CI-MIN.
021400     MOVE WS-HS-SEG TO WS-CI-SEG.
021500 9000-MONTA-CARIMBO-INICIO-FIM.
021600     EXIT.
021700
021800 9100-MONTA-CARIMBO-TERMINO.
021900     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
022000     ACCEPT WS-HORA-SISTEMA FROM TIME.
022100     MOVE WS-DS-ANO TO WS-CT-ANO.
022200     MOVE WS-DS-MES TO WS-CT-MES.
022300     MOVE WS-DS-DIA TO WS-CT-DIA.
022400     MOVE WS-HS-HOR TO WS-CT-HOR.
022500     MOVE WS-HS-MIN TO WS-CT-MIN.
022600     MOVE WS-HS-SEG TO WS-CT-SEG.
022700 9100-MONTA-CARIMBO-TERMINO-FIM.
022800     EXIT.
