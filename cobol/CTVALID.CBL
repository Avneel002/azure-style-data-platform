000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.    CTVALID.
000400 AUTHOR.        A. NUNES.
000500 INSTALLATION.  HBSIS - SISTEMAS VENDAS - NUCLEO ANALYTICS.
000600 DATE-WRITTEN.  05/07/1990.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000900*----------------------------------------------------------------*
001000* SISTEMA:      VENDAS / ANALYTICS
001100* PROGRAMA:     CTVALID
001200*
001300* OBJETIVO:     ETAPA 2/4 DO PIPELINE NOTURNO - VALIDA AS COPIAS
001400*               DE TRABALHO DE VENDAS E USUARIOS GRAVADAS PELO
001500*               CTINGEST, DESCARTANDO REGISTROS RUINS (CHAVE EM
001600*               BRANCO, DUPLICADOS, TIPO INVALIDO OU FORA DAS
001700*               REGRAS DE NEGOCIO) E GRAVANDO AS COPIAS VALIDADAS
001800*               PARA O CTXFORM, UM RELATORIO DE VALIDACAO NO
001900*               SYSOUT E A LINHA DE AUDITORIA EM RUN-LOG.
002000*
002100* VERSOES:      DATA        DESCRICAO
002200*               ----------  --------------------------------------
002300*               05/07/1990  PRIMEIRA VERSAO - VALIDACAO VENDAS/USU.
002400*               19/11/1993  AJN  CHAMADO 0132 - INCLUIDA VERIFICA-
002500*                           CAO DE DATA INVALIDA (TIPO).
002600*               02/09/1998  RCS  CHAMADO 0248 - REVISAO DO ANO 2000
002700*                           NO CARIMBO DO RUN-LOG.
002800*               23/02/2001  MHM  CHAMADO 0301 - TABELA DE CHAVES
002900*                           VISTAS AMPLIADA PARA 9999 POSICOES.
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200*----------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SALES-ING    ASSIGN TO SALES-ING
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS FS-SALES-ING.
004100     SELECT USERS-ING    ASSIGN TO USERS-ING
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FS-USERS-ING.
004400     SELECT SALES-VAL    ASSIGN TO SALES-VAL
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-SALES-VAL.
004700     SELECT USERS-VAL    ASSIGN TO USERS-VAL
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-USERS-VAL.
005000     SELECT RUN-LOG      ASSIGN TO RUN-LOG
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-RUN-LOG.
005300*----------------------------------------------------------------*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SALES-ING.
005700 COPY ctsalwk.
005800 FD  USERS-ING.
005900 COPY ctusrwk.
006000 FD  SALES-VAL.
006100 01  SALES-VAL-REGISTRO.
006200     05  SALES-VAL-DADOS        PIC X(69).
006300     05  FILLER                 PIC X(01).
006400 FD  USERS-VAL.
006500 01  USERS-VAL-REGISTRO.
006600     05  USERS-VAL-DADOS        PIC X(236).
006700     05  FILLER                 PIC X(01).
006800 FD  RUN-LOG.
006900 COPY ctrunlog.
007000*----------------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007200 01  WC-CONSTANTES.
007300     03  WC-MAX-CHAVES          PIC 9(04) COMP VALUE 9999.
007400
007500 01  WS-CARIMBO.
007600     03  WS-CB-ANO              PIC 9(04).
007700     03  FILLER                 PIC X(01)  VALUE "-".
007800     03  WS-CB-MES              PIC 9(02).
007900     03  FILLER                 PIC X(01)  VALUE "-".
008000     03  WS-CB-DIA              PIC 9(02).
008100     03  FILLER                 PIC X(01)  VALUE " ".
008200     03  WS-CB-HOR              PIC 9(02).
008300     03  FILLER                 PIC X(01)  VALUE ":".
008400     03  WS-CB-MIN              PIC 9(02).
008500     03  FILLER                 PIC X(01)  VALUE ":".
008600     03  WS-CB-SEG              PIC 9(02).
008700
008800*--- VISAO EM DUAS PARTES DO CARIMBO, SO A PARTE DA DATA E USADA -*
008900*--- NAS LINHAS DE ERRO GRAVADAS NO RELATORIO DE VALIDACAO ------*
009000 01  WS-CARIMBO-NUM REDEFINES WS-CARIMBO.
009100     03  WS-CBN-DATA            PIC X(10).
009200     03  WS-CBN-RESTO           PIC X(09).
009300
009400 01  WS-DATA-SISTEMA.
009500     03  WS-DS-ANO              PIC 9(04).
009600     03  WS-DS-MES              PIC 9(02).
009700     03  WS-DS-DIA              PIC 9(02).
009800 01  WS-HORA-SISTEMA.
009900     03  WS-HS-HOR              PIC 9(02).
010000     03  WS-HS-MIN              PIC 9(02).
010100     03  WS-HS-SEG              PIC 9(02).
010200     03  WS-HS-CSE              PIC 9(02).
010300
010400*--- QUEBRA DA DATA DA TRANSACAO PARA CONFERENCIA DE TIPO -------*
010500 01  WS-DATA-VENDA              PIC X(10).
010600 01  WS-DATA-VENDA-PARTES REDEFINES WS-DATA-VENDA.
010700     03  WS-DV-ANO              PIC 9(04).
010800     03  WS-DV-BARRA1           PIC X(01).
010900     03  WS-DV-MES              PIC 9(02).
011000     03  WS-DV-BARRA2           PIC X(01).
011100     03  WS-DV-DIA              PIC 9(02).
011200
011300 01  WT-TAB-TXN-VISTAS.
011400     03  WT-TXN-VISTA           PIC X(09)
011500                                 OCCURS 9999 TIMES
011600                                 INDEXED BY WX-TXN-IDX.
011700 77  WT-CT-TXN-VISTAS           PIC 9(04) COMP VALUE ZEROS.
011800
011900 01  WT-TAB-USR-VISTOS.
012000     03  WT-USR-VISTO           PIC 9(06)
012100                                 OCCURS 9999 TIMES
012200                                 INDEXED BY WX-USR-IDX.
012300 77  WT-CT-USR-VISTOS           PIC 9(04) COMP VALUE ZEROS.
012400
012500 01  WT-CONTADORES-VENDAS.
012600     03  WT-CV-LIDOS            PIC 9(07) COMP VALUE ZEROS.
012700     03  WT-CV-REJ-NULOS        PIC 9(07) COMP VALUE ZEROS.
012800     03  WT-CV-REJ-DUPLIC       PIC 9(07) COMP VALUE ZEROS.
012900     03  WT-CV-REJ-TIPO         PIC 9(07) COMP VALUE ZEROS.
013000     03  WT-CV-REJ-REGRA        PIC 9(07) COMP VALUE ZEROS.
013100     03  WT-CV-GRAVADOS         PIC 9(07) COMP VALUE ZEROS.
013200
013300*--- VISAO EM TABELA DOS CONTADORES DE VENDAS, USADA NO LACO DE -*
013400*--- CONFERENCIA ENTRE LIDOS = REJEITADOS + GRAVADOS ------------*
013500 01  WT-CONTADORES-VENDAS-TAB REDEFINES WT-CONTADORES-VENDAS.
013600     03  WT-CV-TABELA           PIC 9(07) COMP OCCURS 6 TIMES.
013700
013800 01  WT-CONTADORES-USUARIOS.
013900     03  WT-CU-LIDOS            PIC 9(07) COMP VALUE ZEROS.
014000     03  WT-CU-REJ-NULOS        PIC 9(07) COMP VALUE ZEROS.
014100     03  WT-CU-REJ-DUPLIC       PIC 9(07) COMP VALUE ZEROS.
014200     03  WT-CU-REJ-TIPO         PIC 9(07) COMP VALUE ZEROS.
014300     03  WT-CU-REJ-REGRA        PIC 9(07) COMP VALUE ZEROS.
014400     03  WT-CU-GRAVADOS         PIC 9(07) COMP VALUE ZEROS.
014500
014600 01  WA-POS-ARROBA              PIC 9(02) COMP VALUE ZEROS.
014700
014800 01  FS-SALES-ING           PIC X(02) VALUE SPACES.
014900 01  FS-USERS-ING           PIC X(02) VALUE SPACES.
015000 01  FS-SALES-VAL           PIC X(02) VALUE SPACES.
015100 01  FS-USERS-VAL           PIC X(02) VALUE SPACES.
015200 01  FS-RUN-LOG             PIC X(02) VALUE SPACES.
015300
015400 77  FS-EXIT                PIC 9(02) COMP VALUE ZEROS.
015500     88 FS-PROCESSA           VALUE 0.
015600     88 FS-TERMINA            VALUE 99.
015700
015800 77  WS-CHAVE-VALIDA         PIC X(01) VALUE "S".
015900     88 CHAVE-OK               VALUE "S".
016000     88 CHAVE-DUPLICADA        VALUE "N".
016100
016200 01  WR-TITULO-RELAT.
016300     03  FILLER PIC X(20) VALUE "RELATORIO DE VALIDA".
016400     03  FILLER PIC X(15) VALUE "ETAPA: ".
016500     03  WR-TR-ETAPA        PIC X(10) VALUE SPACES.
016600
016700*----------------------------------------------------------------*
016800* PROCEDURE DIVISION.
016900*----------------------------------------------------------------*
017000 PROCEDURE DIVISION.
017100 0000-CONTROLE SECTION.
017200 0000.
017300     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
017400     PERFORM 2000-VALIDA-VENDAS THRU 2000-VALIDA-VENDAS-FIM.
017500     PERFORM 3000-VALIDA-USUARIOS THRU 3000-VALIDA-USUARIOS-FIM.
017600     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
017700     MOVE 0 TO RETURN-CODE.
017800     GOBACK.
017900 0000-CONTROLE-FIM.
018000     EXIT.
018100
018200 1000-INICIO SECTION.
018300 1000.
018400     OPEN INPUT  SALES-ING USERS-ING.
018500     OPEN OUTPUT SALES-VAL USERS-VAL.
018600     OPEN EXTEND RUN-LOG.
018700     IF FS-RUN-LOG EQUAL "35"
018800         OPEN OUTPUT RUN-LOG
018900     END-IF.
019000 1000-INICIO-FIM.
019100     EXIT.
019200
019300*----------------------------------------------------------------*
019400* 2000 - VALIDACAO DAS VENDAS: NULOS, DUPLICADOS, TIPO E REGRAS  *
019500*        DE NEGOCIO (QUANTIDADE E PRECO > 0). O TOTAL E SEMPRE  *
019600*        RECALCULADO NO FINAL - O VALOR DO CTINGEST NAO VALE.   *
019700*----------------------------------------------------------------*
019800 2000-VALIDA-VENDAS SECTION.
019900 2000.
020000     MOVE ZEROS TO WT-CONTADORES-VENDAS WT-CT-TXN-VISTAS.
020100     MOVE ZEROS TO FS-EXIT.
020200     READ SALES-ING
020300         AT END MOVE 99 TO FS-EXIT
020400     END-READ.
020500     PERFORM 2100-TRATA-VENDA THRU 2100-TRATA-VENDA-FIM
020600         UNTIL FS-TERMINA.
020700     PERFORM 2900-GRAVA-LOG-VENDAS THRU 2900-GRAVA-LOG-VENDAS-FIM.
020800     PERFORM 2950-IMPRIME-RELAT-VENDAS
020900        THRU 2950-IMPRIME-RELAT-VENDAS-FIM.
021000 2000-VALIDA-VENDAS-FIM.
021100     EXIT.
021200
021300 2100-TRATA-VENDA.
021400     ADD 1 TO WT-CV-LIDOS.
021500*    --- PASSO 1/2: CAMPOS-CHAVE EM BRANCO -----------------------
021600     IF CTSW-TRANSACTION-ID = SPACES
021700         OR CTSW-PRODUCT-ID  = SPACES
021800         OR CTSW-CUSTOMER-ID = SPACES
021900         ADD 1 TO WT-CV-REJ-NULOS
022000         GO TO 2100-PROXIMA
022100     END-IF.
022200*    --- PASSO 3: TRANSACTION-ID DUPLICADO --------------------
022300     SET WX-TXN-IDX TO 1.
022400     SET CHAVE-OK TO TRUE.
022500     SEARCH WT-TXN-VISTA
022600         VARYING WX-TXN-IDX
022700         AT END NEXT SENTENCE
022800         WHEN WT-TXN-VISTA (WX-TXN-IDX) = CTSW-TRANSACTION-ID
022900             SET CHAVE-DUPLICADA TO TRUE
023000     END-SEARCH.
023100     IF CHAVE-DUPLICADA
023200         ADD 1 TO WT-CV-REJ-DUPLIC
023300         GO TO 2100-PROXIMA
023400     END-IF.
023500*    --- PASSO 4: TIPO - DATA, QUANTIDADE E PRECO ---------------
023600     MOVE CTSW-TXN-DATE TO WS-DATA-VENDA.
023700     IF CTSW-QUANTITY  IS NOT NUMERIC
023800         OR CTSW-UNIT-PRICE IS NOT NUMERIC
023900         OR WS-DV-ANO  IS NOT NUMERIC
024000         OR WS-DV-MES  IS NOT NUMERIC
024100         OR WS-DV-DIA  IS NOT NUMERIC
024200         OR WS-DV-BARRA1 NOT = "-"
024300         OR WS-DV-BARRA2 NOT = "-"
024400         OR WS-DV-MES < 1 OR WS-DV-MES > 12
024500         OR WS-DV-DIA < 1 OR WS-DV-DIA > 31
024600         ADD 1 TO WT-CV-REJ-TIPO
024700         GO TO 2100-PROXIMA
024800     END-IF.
024900*    --- PASSO 5: QUANTIDADE E PRECO POSITIVOS, RECALCULO ------
025000     IF CTSW-QUANTITY NOT > ZEROS
025100         OR CTSW-UNIT-PRICE NOT > ZEROS
025200         ADD 1 TO WT-CV-REJ-REGRA
025300         GO TO 2100-PROXIMA
025400     END-IF.
025500     COMPUTE CTSW-TOTAL-AMOUNT ROUNDED =
025600             CTSW-QUANTITY * CTSW-UNIT-PRICE.
025700*    --- REGISTRO APROVADO: GRAVA E MARCA CHAVE COMO VISTA -----
025800     IF WT-CT-TXN-VISTAS < WC-MAX-CHAVES
025900         ADD 1 TO WT-CT-TXN-VISTAS
026000         SET WX-TXN-IDX TO WT-CT-TXN-VISTAS
026100         MOVE CTSW-TRANSACTION-ID TO WT-TXN-VISTA (WX-TXN-IDX)
026200     END-IF.
026300     WRITE SALES-VAL-REGISTRO FROM CTSW-REGISTRO.
026400     IF FS-SALES-VAL = "00"
026500         ADD 1 TO WT-CV-GRAVADOS
026600     END-IF.
026700 2100-PROXIMA.
026800     READ SALES-ING
026900         AT END MOVE 99 TO FS-EXIT
027000     END-READ.
027100 2100-TRATA-VENDA-FIM.
027200     EXIT.
027300
027400 2900-GRAVA-LOG-VENDAS.
027500     PERFORM 7000-MONTA-CARIMBO THRU 7000-MONTA-CARIMBO-FIM.
027600     INITIALIZE CTRG-REGISTRO.
027700     MOVE WS-CARIMBO            TO CTRG-RUN-TIMESTAMP.
027800     MOVE "VALIDATE"            TO CTRG-PIPELINE-STAGE.
027900     MOVE "CSV"                 TO CTRG-SOURCE-TYPE.
028000     MOVE WT-CV-LIDOS           TO CTRG-RECORDS-IN.
028100     MOVE WT-CV-GRAVADOS        TO CTRG-RECORDS-OUT.
028200     IF WT-CV-GRAVADOS > ZEROS
028300         MOVE "PASSED"          TO CTRG-STATUS
028400     ELSE
028500         MOVE "FAILED"          TO CTRG-STATUS
028600     END-IF.
028700     MOVE SPACES                TO CTRG-ERROR-MESSAGE.
028800     WRITE CTRG-REGISTRO.
028900 2900-GRAVA-LOG-VENDAS-FIM.
029000     EXIT.
029100
029200 2950-IMPRIME-RELAT-VENDAS.
029300     MOVE "VENDAS" TO WR-TR-ETAPA.
029400     DISPLAY " ".
029500     DISPLAY "========================================".
029600     DISPLAY "  RELATORIO DE VALIDACAO - VENDAS".
029700     DISPLAY "========================================".
029800     DISPLAY "  REGISTROS LIDOS ........: " WT-CV-LIDOS.
029900     DISPLAY "  REJEITADOS - CHAVE NULA .: " WT-CV-REJ-NULOS.
030000     DISPLAY "  REJEITADOS - DUPLICADO ..: " WT-CV-REJ-DUPLIC.
030100     DISPLAY "  REJEITADOS - TIPO INVAL .: " WT-CV-REJ-TIPO.
030200     DISPLAY "  REJEITADOS - REGRA NEG ..: " WT-CV-REJ-REGRA.
030300     DISPLAY "  REGISTROS GRAVADOS ......: " WT-CV-GRAVADOS.
030400     IF WT-CV-GRAVADOS > ZEROS
030500         DISPLAY "  SITUACAO ................: PASSED"
030600     ELSE
030700         DISPLAY "  SITUACAO ................: FAILED"
030800     END-IF.
030900 2950-IMPRIME-RELAT-VENDAS-FIM.
031000     EXIT.
031100
031200*----------------------------------------------------------------*
031300* 3000 - VALIDACAO DOS USUARIOS: NULOS, TELEFONE/SITE EM BRANCO *
031400*        VIRAM "N/A", DUPLICADOS, ID NUMERICO E E-MAIL COM "@". *
031500*----------------------------------------------------------------*
031600 3000-VALIDA-USUARIOS SECTION.
031700 3000.
031800     MOVE ZEROS TO WT-CONTADORES-USUARIOS WT-CT-USR-VISTOS.
031900     MOVE ZEROS TO FS-EXIT.
032000     READ USERS-ING
032100         AT END MOVE 99 TO FS-EXIT
032200     END-READ.
032300     PERFORM 3100-TRATA-USUARIO THRU 3100-TRATA-USUARIO-FIM
032400         UNTIL FS-TERMINA.
032500     PERFORM 3900-GRAVA-LOG-USUARIOS
032600        THRU 3900-GRAVA-LOG-USUARIOS-FIM.
032700     PERFORM 3950-IMPRIME-RELAT-USUARIOS
032800        THRU 3950-IMPRIME-RELAT-USUARIOS-FIM.
032900 3000-VALIDA-USUARIOS-FIM.
033000     EXIT.
033100
033200 3100-TRATA-USUARIO.
033300     ADD 1 TO WT-CU-LIDOS.
033400*    --- PASSO 1: CHAVES OBRIGATORIAS EM BRANCO -----------------
033500     IF CTUW-USER-NAME = SPACES
033600         OR CTUW-USERNAME  = SPACES
033700         OR CTUW-EMAIL     = SPACES
033800         ADD 1 TO WT-CU-REJ-NULOS
033900         GO TO 3100-PROXIMA
034000     END-IF.
034100*    --- PASSO 4: ID DEVE SER NUMERICO ---------------------------
034200     IF CTUW-USER-ID IS NOT NUMERIC OR CTUW-USER-ID NOT > ZEROS
034300         ADD 1 TO WT-CU-REJ-TIPO
034400         GO TO 3100-PROXIMA
034500     END-IF.
034600*    --- PASSO 3: ID DUPLICADO ------------------------------------
034700     SET WX-USR-IDX TO 1.
034800     SET CHAVE-OK TO TRUE.
034900     SEARCH WT-USR-VISTO
035000         VARYING WX-USR-IDX
035100         AT END NEXT SENTENCE
035200         WHEN WT-USR-VISTO (WX-USR-IDX) = CTUW-USER-ID
035300             SET CHAVE-DUPLICADA TO TRUE
035400     END-SEARCH.
035500     IF CHAVE-DUPLICADA
035600         ADD 1 TO WT-CU-REJ-DUPLIC
035700         GO TO 3100-PROXIMA
035800     END-IF.
035900*    --- PASSO 5: E-MAIL TEM QUE CONTER "@" -----------------------
036000     PERFORM 3200-PROCURA-ARROBA THRU 3200-PROCURA-ARROBA-FIM.
036100     IF WA-POS-ARROBA = ZEROS
036200         ADD 1 TO WT-CU-REJ-REGRA
036300         GO TO 3100-PROXIMA
036400     END-IF.
036500*    --- PASSO 2: TELEFONE E SITE EM BRANCO VIRAM "N/A" -----------
036600     IF CTUW-PHONE = SPACES
036700         MOVE "N/A" TO CTUW-PHONE
036800     END-IF.
036900     IF CTUW-WEBSITE = SPACES
037000         MOVE "N/A" TO CTUW-WEBSITE
037100     END-IF.
037200*    --- REGISTRO APROVADO: GRAVA E MARCA CHAVE COMO VISTA --------
037300     IF WT-CT-USR-VISTOS < WC-MAX-CHAVES
037400         ADD 1 TO WT-CT-USR-VISTOS
037500         SET WX-USR-IDX TO WT-CT-USR-VISTOS
037600         MOVE CTUW-USER-ID TO WT-USR-VISTO (WX-USR-IDX)
037700     END-IF.
037800     WRITE USERS-VAL-REGISTRO FROM CTUW-REGISTRO.
037900     IF FS-USERS-VAL = "00"
038000         ADD 1 TO WT-CU-GRAVADOS
038100     END-IF.
038200 3100-PROXIMA.
038300     READ USERS-ING
038400         AT END MOVE 99 TO FS-EXIT
038500     END-READ.
038600 3100-TRATA-USUARIO-FIM.
038700     EXIT.
038800
038900*--- PROCURA A PRIMEIRA "@" NO E-MAIL POR VARREDURA LINEAR -------*
039000 3200-PROCURA-ARROBA.
039100     MOVE ZEROS TO WA-POS-ARROBA.
039200     INSPECT CTUW-EMAIL TALLYING WA-POS-ARROBA
039300         FOR ALL "@".
039400 3200-PROCURA-ARROBA-FIM.
039500     EXIT.
039600
039700 3900-GRAVA-LOG-USUARIOS.
039800     PERFORM 7000-MONTA-CARIMBO THRU 7000-MONTA-CARIMBO-FIM.
039900     INITIALIZE CTRG-REGISTRO.
040000     MOVE WS-CARIMBO            TO CTRG-RUN-TIMESTAMP.
040100     MOVE "VALIDATE"            TO CTRG-PIPELINE-STAGE.
040200     MOVE "API"                 TO CTRG-SOURCE-TYPE.
040300     MOVE WT-CU-LIDOS           TO CTRG-RECORDS-IN.
040400     MOVE WT-CU-GRAVADOS        TO CTRG-RECORDS-OUT.
040500     IF WT-CU-GRAVADOS > ZEROS
040600         MOVE "PASSED"          TO CTRG-STATUS
040700     ELSE
040800         MOVE "FAILED"          TO CTRG-STATUS
040900     END-IF.
041000     MOVE SPACES                TO CTRG-ERROR-MESSAGE.
041100     WRITE CTRG-REGISTRO.
041200 3900-GRAVA-LOG-USUARIOS-FIM.
041300     EXIT.
041400
041500 3950-IMPRIME-RELAT-USUARIOS.
041600     DISPLAY " ".
041700     DISPLAY "========================================".
041800     DISPLAY "  RELATORIO DE VALIDACAO - USUARIOS".
041900     DISPLAY "========================================".
042000     DISPLAY "  REGISTROS LIDOS ........: " WT-CU-LIDOS.
042100     DISPLAY "  REJEITADOS - CHAVE NULA .: " WT-CU-REJ-NULOS.
042200     DISPLAY "  REJEITADOS - DUPLICADO ..: " WT-CU-REJ-DUPLIC.
042300     DISPLAY "  REJEITADOS - ID INVALIDO .: " WT-CU-REJ-TIPO.
042400     DISPLAY "  REJEITADOS - E-MAIL INVAL.: " WT-CU-REJ-REGRA.
042500     DISPLAY "  REGISTROS GRAVADOS ......: " WT-CU-GRAVADOS.
042600     IF WT-CU-GRAVADOS > ZEROS
042700         DISPLAY "  SITUACAO ................: PASSED"
042800     ELSE
042900         DISPLAY "  SITUACAO ................: FAILED"
043000     END-IF.
043100 3950-IMPRIME-RELAT-USUARIOS-FIM.
043200     EXIT.
043300
043400 7000-MONTA-CARIMBO.
043500     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
043600     ACCEPT WS-HORA-SISTEMA FROM TIME.
043700     MOVE WS-DS-ANO TO WS-CB-ANO.
043800     MOVE WS-DS-MES TO WS-CB-MES.
043900     MOVE WS-DS-DIA TO WS-CB-DIA.
044000     MOVE WS-HS-HOR TO WS-CB-HOR.
044100     MOVE WS-HS-MIN TO WS-CB-MIN.
044200     MOVE WS-HS-SEG TO WS-CB-SEG.
044300 7000-MONTA-CARIMBO-FIM.
044400     EXIT.
044500
044600 8000-FINALIZA SECTION.
044700     CLOSE SALES-ING USERS-ING SALES-VAL USERS-VAL RUN-LOG.
044800 8000-FINALIZA-FIM.
044900     EXIT.
