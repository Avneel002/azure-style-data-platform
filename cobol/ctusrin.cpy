000100*----------------------------------------------------------------*
000200* CTUSRIN   - LAYOUT DO ARQUIVO DE ENTRADA DE USUARIOS (USERS-IN)*
000300*----------------------------------------------------------------*
000400 01  CTUI-REGISTRO.
000500     05  CTUI-USER-ID               PIC 9(06).
000600     05  CTUI-USER-NAME             PIC X(30).
000700     05  CTUI-USERNAME              PIC X(20).
000800     05  CTUI-EMAIL                 PIC X(40).
000900     05  CTUI-PHONE                 PIC X(20).
001000     05  CTUI-WEBSITE               PIC X(30).
001100     05  CTUI-COMPANY-NAME          PIC X(30).
001200     05  CTUI-CITY                  PIC X(20).
001300     05  CTUI-STREET                PIC X(30).
001400     05  CTUI-ZIPCODE               PIC X(10).
