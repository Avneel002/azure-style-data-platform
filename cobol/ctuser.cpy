000100*----------------------------------------------------------------*
000200* CTUSER    - DIMENSAO USUARIO (STAGING STG-USER E SAIDA         *
000300*             DIM-USER-OUT USAM O MESMO LAYOUT). FILLER RESERVADO*
000400*             PARA FUTUROS CAMPOS DE CRM.                       *
000500*----------------------------------------------------------------*
000600 01  CTDU-REGISTRO.
000700     05  CTDU-USER-KEY              PIC 9(05).
000800     05  CTDU-USER-ID               PIC 9(06).
000900     05  CTDU-FULL-NAME             PIC X(30).
001000     05  CTDU-USERNAME              PIC X(20).
001100     05  CTDU-EMAIL                 PIC X(40).
001200     05  CTDU-EMAIL-DOMAIN          PIC X(30).
001300     05  CTDU-PHONE                 PIC X(20).
001400     05  CTDU-WEBSITE               PIC X(30).
001500     05  CTDU-COMPANY-NAME          PIC X(30).
001600     05  CTDU-CITY                  PIC X(20).
001700     05  CTDU-STREET                PIC X(30).
001800     05  CTDU-ZIPCODE               PIC X(10).
001900     05  CTDU-NAME-LENGTH           PIC 9(03).
002000     05  FILLER                     PIC X(28).
